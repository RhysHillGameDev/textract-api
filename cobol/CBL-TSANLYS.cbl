000100*****************************************************************
000200* PROGRAM NAME:    TSANLYS
000300* ORIGINAL AUTHOR: R. J. DELACRUZ
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR          MAINTENANCE REQUIREMENT
000700* --------- --------------  -------------------------------------
000800* 04/12/91  R. J. DELACRUZ  CREATED - OCR TIMESHEET SUMMARY RUN,
000900*                           REPLACES THE CLERK'S HAND TALLY.
001000* 09/03/91  R. J. DELACRUZ  ADDED THE ROW DIRECTORY SO ROWS DO
001100*                           NOT HAVE TO ARRIVE IN ORDER.
001200* 02/18/92  T. M. OKAFOR    TSHOURS SPLIT OUT AS A SUBROUTINE SO
001300*                           QA COULD UNIT TEST THE HOURS MATH
001400*                           WITHOUT A FULL INFILE.
001500* 11/09/93  T. M. OKAFOR    TOP PERFORMERS LINE ADDED PER REQUEST
001600*                           OF J. VANCE (TIMEKEEPING SUPVR).
001700* 06/22/94  R. J. DELACRUZ  WEEKLY TOTALS NOW SORTED DESCENDING -
001800*                           PREVIOUSLY PRINTED IN ROW ORDER ONLY.
001900* 03/14/96  P. A. SUZUKI    CR-4402 FIX: TIE-BREAK ON WEEKLY
002000*                           TOTALS WAS UNSTABLE ACROSS RERUNS -
002100*                           ADDED ROW-SEQ AS MINOR SORT KEY.
002200* 08/30/98  P. A. SUZUKI    Y2K REQUEST 98-114: RUN DATE CENTURY
002300*                           WINDOWED - ACCEPT FROM DATE STILL
002400*                           RETURNS A 2-DIGIT YEAR ON THIS BOX.
002500* 01/11/99  P. A. SUZUKI    Y2K REQUEST 98-114, PART 2: VERIFIED
002600*                           AGAINST 00-99 TEST DECK, CLOSED.
002700* 05/02/00  D. L. FENWICK   CR-5091: DAILY BREAKDOWN WAS PRINTING
002800*                           COLUMN 1 (THE NAME CELL) - SUPPRESSED.
002900* 07/19/01  D. L. FENWICK   CR-5288: TOP-PERFORMERS LINE NOW
003000*                           OMITTED ENTIRELY WHEN THE LIST IS
003100*                           EMPTY, PER TIMEKEEPING'S REQUEST.
003200* 10/04/02  D. L. FENWICK   HOUSEKEEPING - RECOMPILED UNDER THE
003300*                           SHOP'S NEW SOURCE LIBRARY STANDARDS.
003400* 03/11/03  M. R. QUINLAN   CR-6014: DIRECTORY WAS WALKED IN
003500*                           ARRIVAL ORDER, NOT ROW-NUMBER ORDER -
003600*                           A RERUN WITH THE ROWS OUT OF SEQUENCE
003700*                           ON THE OCR EXTRACT PRINTED THE DAILY
003800*                           BREAKDOWN OUT OF ORDER.  DIRECTORY IS
003900*                           NOW SORTED ASCENDING ON ROW NUMBER
004000*                           RIGHT AFTER END-OF-FILE, BEFORE
004100*                           TSHOURS OR THE REPORT EVER SEE IT.
004200*****************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    TSANLYS.
004500 AUTHOR.        R. J. DELACRUZ.
004600 INSTALLATION.  TIMEKEEPING SYSTEMS UNIT.
004700 DATE-WRITTEN.  04/12/91.
004800 DATE-COMPILED.
004900 SECURITY.      COMPANY CONFIDENTIAL.
005000*****************************************************************
005100* TSANLYS READS THE OCR EXTRACT OF A SCANNED WEEKLY TIMESHEET,
005200* RECOVERS EACH EMPLOYEE'S CLOCK IN/OUT PAIRS, TOTALS THE WEEK
005300* TO THE NEAREST QUARTER HOUR, AND PRINTS THE SUMMARY THAT
005400* TIMEKEEPING FILES WITH PAYROLL.  TSHOURS DOES THE ACTUAL
005500* CELL-BY-CELL HOURS MATH; THIS PROGRAM DRIVES THE FILES, THE
005600* ROW DIRECTORY, THE TOP-PERFORMER PICK, AND THE REPORT.
005700*
005800* THE INPUT IS A FLAT FILE OF TWO RECORD SHAPES PRODUCED BY THE
005900* SCANNING VENDOR'S OWN EXTRACT STEP - A 'T' RECORD IS A LOOSE
006000* LINE OF TEXT (USED ONLY TO FIND THE MONTH), A 'C' RECORD IS
006100* ONE CELL OF THE GRID (ROW, COLUMN, TEXT).  NEITHER RECORD TYPE
006200* IS GUARANTEED TO ARRIVE IN ANY PARTICULAR ORDER - SEE CR-6014
006300* ABOVE FOR WHAT HAPPENS WHEN THAT IS FORGOTTEN.
006400*****************************************************************
006500 ENVIRONMENT DIVISION.
006600*-----------------------------------------------------------------
006700 CONFIGURATION SECTION.
006800*-----------------------------------------------------------------
006900 SOURCE-COMPUTER. IBM-3081.
007000 OBJECT-COMPUTER. IBM-3081.
007100*-----------------------------------------------------------------
007200* TOP-OF-FORM NAMES THE CARRIAGE-CONTROL CHANNEL 9200-EJECT-PAGE
007300* SKIPS TO; DIGIT-CLASS IS THE CLASS TEST THE MONTH SCANNER USES
007400* TO TELL A DATE DIGIT FROM PUNCTUATION WITHOUT AN INTRINSIC
007500* FUNCTION.  NOTHING ELSE IN THIS SHOP'S SPECIAL-NAMES APPLIES
007600* TO A BATCH REPORT PROGRAM.
007700*-----------------------------------------------------------------
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     CLASS DIGIT-CLASS IS "0" THRU "9".
008100*-----------------------------------------------------------------
008200 INPUT-OUTPUT SECTION.
008300*-----------------------------------------------------------------
008400 FILE-CONTROL.
008500*    INFILE - THE OCR EXTRACT, ONE PASS, NO REREAD.
008600     SELECT INFILE ASSIGN TO INDD
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS IS TS-INFILE-STATUS.
008900*    REPORT-FILE - THE SUMMARY TIMEKEEPING FILES WITH PAYROLL.
009000     SELECT REPORT-FILE ASSIGN TO PRTFILE
009100         ORGANIZATION IS SEQUENTIAL.
009200*    SORT-FILE - SCRATCH WORK FILE FOR THE WEEKLY-TOTALS SORT
009300*    ONLY (RULE R8).  THE ROW DIRECTORY SORT (CR-6014) IS DONE
009400*    IN STORAGE - SEE 2500-SORT-ROW-DIRECTORY - SO IT NEEDS NO
009500*    SORT-FILE OF ITS OWN.
009600     SELECT SORT-FILE ASSIGN TO SORTFL.
009700*****************************************************************
009800 DATA DIVISION.
009900*-----------------------------------------------------------------
010000 FILE SECTION.
010100*-----------------------------------------------------------------
010200*    INFILE RECORD LAYOUT (TEXT-LINE / CELL) LIVES IN TSREC - IT
010300*    IS SHARED WORD FOR WORD WITH NOTHING ELSE, BUT KEPT IN A
010400*    COPYBOOK ANYWAY SINCE THAT IS HOW THIS SHOP KEEPS RECORD
010500*    LAYOUTS OUT OF THE FD ITSELF.
010600 FD  INFILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD.
010900     COPY TSREC.
011000*-----------------------------------------------------------------
011100*    REPORT-FILE IS A PLAIN 80-COLUMN PRINT LINE - NO CARRIAGE-
011200*    CONTROL BYTE IN THE RECORD ITSELF, THAT COMES FROM THE
011300*    ADVANCING CLAUSE ON EACH WRITE (SEE 9100/9200 BELOW).
011400 FD  REPORT-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD.
011700 01  REPORT-RECORD.
011800     05  REPORT-LINE                 PIC X(80).
011900*-----------------------------------------------------------------
012000*    SORT-FILE HOLDS ONE RECORD PER EMPLOYEE WHILE THE WEEKLY-
012100*    TOTALS SECTION IS BEING RESEQUENCED (RULE R8).  SR-ROW-SEQ
012200*    CARRIES THE ORIGINAL ROW NUMBER FORWARD SO TIES SORT BACK
012300*    INTO INPUT ORDER (CR-4402).
012400*-----------------------------------------------------------------
012500 SD  SORT-FILE.
012600 01  SORT-RECORD.
012700     05  SR-WEEKLY-HOURS              PIC S9(03)V99.
012800     05  SR-ROW-SEQ                   PIC S9(03).
012900     05  SR-EMP-IDX                   PIC S9(03).
013000     05  SR-EMP-NAME                  PIC X(30).
013100     05  FILLER                       PIC X(10).
013200*-----------------------------------------------------------------
013300 WORKING-STORAGE SECTION.
013400*-----------------------------------------------------------------
013500*    TSLNK BRINGS IN BOTH THE ROW DIRECTORY (TSROW) AND THE
013600*    EMPLOYEE TABLE (TSEMP) - THE SAME TWO COPYBOOKS TSHOURS
013700*    DECLARES IN ITS OWN LINKAGE SECTION, SO THE SHAPES MATCH
013800*    ON BOTH SIDES OF THE CALL.  TSCTL IS THE PRINT-CONTROL AND
013900*    RUN-DATE COPYBOOK COMMON TO EVERY REPORT PROGRAM IN THE
014000*    SHOP.
014100     COPY TSLNK.
014200     COPY TSCTL.
014300*-----------------------------------------------------------------
014400*    77-LEVEL LIMITS - NAMED IN PLACE OF THE BARE "20" AND "100"
014500*    LITERALS THAT USED TO BE SCATTERED THROUGH THE BOUNDS
014600*    CHECKS BELOW.  BOTH MATCH THE OCCURS COUNTS IN TSROW AND
014700*    TSEMP AND MUST BE CHANGED THERE TOO IF EVER RAISED.
014800*-----------------------------------------------------------------
014900 77  WS-MAX-ROW-DIRECTORY            PIC S9(03) COMP VALUE 100.
015000 77  WS-MAX-DAY-COLUMNS              PIC S9(02) COMP VALUE 20.
015100*-----------------------------------------------------------------
015200 01  WS-SWITCHES-SUBSCRIPTS-MISC.
015300     05  TS-INFILE-STATUS            PIC X(02) VALUE '00'.
015400         88  TS-INFILE-OK                 VALUE '00'.
015500         88  TS-INFILE-EOF                VALUE '10'.
015600     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
015700         88  END-OF-FILE                     VALUE 'Y'.
015800     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
015900         88  SORT-END-OF-FILE                VALUE 'Y'.
016000     05  WS-COL-IDX                  PIC S9(03) COMP.
016100     05  WS-EMP-IDX-2                PIC S9(03) COMP.
016200     05  FILLER                      PIC X(05).
016300*-----------------------------------------------------------------
016400* ROW-DIRECTORY SORT WORK AREA (CR-6014) - A SMALL IN-STORAGE
016500* INSERTION SORT, NOT WORTH A SORT-FILE FOR AT MOST 100 ENTRIES.
016600* WS-ROW-HOLD IS SIZED TO ONE FULL TS-ROW-ENTRY (SEE THE FLAT
016700* REDEFINES IN TSROW) SO A WHOLE ENTRY CAN BE LIFTED OUT AND
016800* WALKED DOWN THE TABLE IN ONE MOVE PER SHIFT.
016900*-----------------------------------------------------------------
017000 01  WS-ROW-SORT-AREA.
017100     05  WS-SORT-OUTER               PIC S9(03) COMP.
017200     05  WS-SORT-INNER               PIC S9(03) COMP.
017300     05  WS-HOLD-ROW-NUM             PIC 9(03).
017400     05  WS-ROW-HOLD                 PIC X(1227).
017500     05  FILLER                      PIC X(05).
017600*-----------------------------------------------------------------
017700* MONTH-SCAN WORK AREA (RULE R1) - WS-SCAN-AREA/WS-SCAN-CHARS
017800* HOLD WHATEVER TEXT-LINE IS CURRENTLY BEING SEARCHED; THE
017900* CURSOR FIELDS BELOW WALK IT ONE POSITION AT A TIME LOOKING
018000* FOR A D/M/YY PATTERN.
018100*-----------------------------------------------------------------
018200 01  WS-MONTH-SCAN-AREA.
018300     05  WS-MONTH-FOUND-SW           PIC X(01) VALUE 'N'.
018400         88  WS-MONTH-FOUND               VALUE 'Y'.
018500     05  WS-SCAN-POS                 PIC S9(03) COMP.
018600     05  WS-SCAN-LIMIT               PIC S9(03) COMP VALUE 60.
018700     05  WS-MATCH-CURSOR             PIC S9(03) COMP.
018800     05  WS-MATCH-SW                 PIC X(01) VALUE 'N'.
018900         88  WS-MATCH-OK                  VALUE 'Y'.
019000*        WS-MATCH-MONTH/YEAR2 HOLD THE NUMERIC DAY-PATTERN
019100*        PIECES ONCE 2250-TRY-MATCH-AT FINDS ONE; THE DAY ITSELF
019200*        IS SCANNED (SO THE SLASHES LINE UP) BUT NEVER KEPT.
019300     05  WS-MATCH-MONTH              PIC 9(02).
019400     05  WS-MATCH-YEAR2              PIC 9(02).
019500     05  WS-DIGIT-COUNT              PIC S9(01) COMP.
019600     05  WS-DIGIT-VALUE              PIC 9(02).
019700     05  WS-ONE-DIGIT                PIC 9(01).
019800*        WS-YEAR-DIGIT-GROUP/WS-YEAR-DIGITS - TWO SEPARATE
019900*        SINGLE-DIGIT CHARACTER MOVES INTO A GROUP, THEN THE
020000*        GROUP REDEFINED AS ONE TWO-DIGIT NUMERIC FIELD.  AVOIDS
020100*        AN UNSTRING JUST TO GLUE TWO DIGITS TOGETHER.
020200     05  WS-YEAR-DIGIT-GROUP.
020300         10  WS-YEAR-DIGIT-1         PIC 9(01).
020400         10  WS-YEAR-DIGIT-2         PIC 9(01).
020500     05  WS-YEAR-DIGITS REDEFINES WS-YEAR-DIGIT-GROUP
020600                                      PIC 9(02).
020700     05  FILLER                      PIC X(05).
020800 01  WS-SCAN-AREA.
020900     05  WS-SCAN-TEXT                PIC X(60).
021000 01  WS-SCAN-CHARS REDEFINES WS-SCAN-AREA.
021100     05  WS-SCAN-CHAR OCCURS 60 TIMES
021200                                      PIC X(01).
021300*    WS-MONTH-TEXT DEFAULTS TO 'UNKNOWN' AND STAYS THAT WAY IF
021400*    NO TEXT-LINE ON THE WHOLE TIMESHEET EVER MATCHES THE D/M/YY
021500*    PATTERN - THE HEADING STILL PRINTS, IT JUST SAYS SO.
021600 01  WS-MONTH-TEXT                   PIC X(14) VALUE 'UNKNOWN'.
021700*-----------------------------------------------------------------
021800* WS-MONTH-NAME-LIST/TABLE - TWELVE FIXED FILLER ENTRIES,
021900* REDEFINED AS AN OCCURS TABLE SO 2210-TRY-EACH-POSITION CAN
022000* SUBSCRIPT STRAIGHT OFF WS-MATCH-MONTH WITHOUT A 12-BRANCH
022100* IF/ELSE.
022200*-----------------------------------------------------------------
022300 01  WS-MONTH-NAME-LIST.
022400     05  FILLER                      PIC X(09) VALUE 'January'.
022500     05  FILLER                      PIC X(09) VALUE 'February'.
022600     05  FILLER                      PIC X(09) VALUE 'March'.
022700     05  FILLER                      PIC X(09) VALUE 'April'.
022800     05  FILLER                      PIC X(09) VALUE 'May'.
022900     05  FILLER                      PIC X(09) VALUE 'June'.
023000     05  FILLER                      PIC X(09) VALUE 'July'.
023100     05  FILLER                      PIC X(09) VALUE 'August'.
023200     05  FILLER                      PIC X(09) VALUE 'September'.
023300     05  FILLER                      PIC X(09) VALUE 'October'.
023400     05  FILLER                      PIC X(09) VALUE 'November'.
023500     05  FILLER                      PIC X(09) VALUE 'December'.
023600 01  WS-MONTH-NAME-TABLE REDEFINES WS-MONTH-NAME-LIST.
023700     05  WS-MONTH-NAME OCCURS 12 TIMES
023800                                      PIC X(09).
023900*-----------------------------------------------------------------
024000* TOP-PERFORMER WORK AREA (RULE R7) - WS-TOP-PERFORMER-TEXT
024100* ACCUMULATES THE COMMA-SEPARATED NAME LIST AS 4200-MARK-TOP-
024200* PERFORMER FINDS EACH MATCHING EMPLOYEE, IN THE SAME ASCENDING
024300* ROW-NUMBER ORDER THE EMPLOYEE TABLE IS NOW BUILT IN.
024400*-----------------------------------------------------------------
024500 01  WS-TOP-PERFORMER-AREA.
024600     05  TS-MAX-WEEKLY-HOURS         PIC S9(03)V99 VALUE ZERO.
024700     05  TS-TOP-PERFORMER-COUNT      PIC S9(03) COMP VALUE ZERO.
024800     05  WS-TOP-PERFORMER-TEXT       PIC X(58) VALUE SPACES.
024900     05  WS-TOP-PERFORMER-PTR        PIC S9(03) COMP VALUE 1.
025000     05  WS-NAME-LEN                 PIC S9(02) COMP.
025100     05  FILLER                      PIC X(05).
025200*-----------------------------------------------------------------
025300* REPORT LINE LAYOUTS - ONE 01 PER DISTINCT PRINT LINE SHAPE.
025400* REPORT-LINE ITSELF IS ALWAYS MOVED FROM ONE OF THESE, NEVER
025500* BUILT DIRECTLY, SO EACH SHAPE STAYS SELF-CONTAINED.
025600*-----------------------------------------------------------------
025700 01  WS-MONTH-HEADING-LINE.
025800     05  FILLER                      PIC X(22)
025900                                 VALUE 'TIMESHEET SUMMARY FOR '.
026000     05  MHL-MONTH                   PIC X(14).
026100     05  FILLER                      PIC X(44) VALUE SPACES.
026200 01  WS-TOP-PERFORMER-LINE.
026300     05  FILLER                      PIC X(16)
026400                                 VALUE 'TOP PERFORMERS: '.
026500     05  TPL-NAMES                   PIC X(58).
026600     05  FILLER                      PIC X(06) VALUE SPACES.
026700*    WS-CONSTANT-LINE DOUBLES AS THE BLANK SEPARATOR LINE AND AS
026800*    THE FROM-OPERAND ON THE PAGE-EJECT WRITE IN 9200 BELOW.
026900 01  WS-CONSTANT-LINE                PIC X(80) VALUE SPACES.
027000 01  WS-WEEKLY-HEADING-LINE          PIC X(80)
027100                                 VALUE 'WEEKLY TOTALS'.
027200 01  WS-WEEKLY-DETAIL-LINE.
027300     05  FILLER                      PIC X(02) VALUE SPACES.
027400     05  WDL-NAME                    PIC X(30).
027500     05  FILLER                      PIC X(02) VALUE SPACES.
027600     05  WDL-HOURS                   PIC ZZ9.99.
027700     05  FILLER                      PIC X(01) VALUE SPACE.
027800     05  FILLER                      PIC X(05) VALUE 'HOURS'.
027900     05  FILLER                      PIC X(34) VALUE SPACES.
028000 01  WS-DAILY-HEADING-LINE           PIC X(80)
028100                                 VALUE 'DAILY BREAKDOWN'.
028200 01  WS-EMP-NAME-LINE.
028300     05  FILLER                      PIC X(02) VALUE SPACES.
028400     05  ENL-NAME                    PIC X(30).
028500     05  FILLER                      PIC X(48) VALUE SPACES.
028600*    WS-DAY-LINE - ONE LINE PER SURVIVING DAY CELL (SEE CR-5091
028700*    IN THE CHANGE LOG - COLUMN 1, THE NAME CELL, NEVER GETS ONE
028800*    OF THESE).
028900 01  WS-DAY-LINE.
029000     05  FILLER                      PIC X(04) VALUE SPACES.
029100     05  FILLER                      PIC X(04) VALUE 'COL '.
029200     05  DLN-COL                     PIC 99.
029300     05  FILLER                      PIC X(01) VALUE ':'.
029400     05  FILLER                      PIC X(02) VALUE SPACES.
029500     05  DLN-HOURS                   PIC ZZ9.99.
029600     05  FILLER                      PIC X(61) VALUE SPACES.
029700*    WS-END-OF-REPORT-LINE IS THE LAST LINE OF EVERY RUN - IF
029800*    THE OPERATOR DOES NOT SEE IT AT THE BOTTOM OF THE LISTING,
029900*    THE RUN DIED PARTWAY THROUGH AND SHOULD NOT BE FILED.
030000 01  WS-END-OF-REPORT-LINE           PIC X(80)
030100                                 VALUE 'END OF REPORT'.
030200*****************************************************************
030300 PROCEDURE DIVISION.
030400*-----------------------------------------------------------------
030500* 0000-MAIN-PROCESSING IS THE WHOLE RUN, TOP TO BOTTOM: OPEN,
030600* READ THE EXTRACT, PUT THE ROW DIRECTORY IN ASCENDING ORDER,
030700* HAND IT TO TSHOURS FOR THE HOURS MATH, PICK THE TOP PERFORMERS,
030800* PRINT THE REPORT, CLOSE.  ONE PASS OF INFILE - EVERYTHING ELSE
030900* WORKS OFF THE IN-MEMORY TABLES BUILT DURING THAT PASS.
031000*-----------------------------------------------------------------
031100 0000-MAIN-PROCESSING.
031200*-----------------------------------------------------------------
031300     PERFORM 1000-INITIALIZE-RUN.
031400     PERFORM 2000-PROCESS-INFILE
031500         UNTIL END-OF-FILE.
031600     PERFORM 2500-SORT-ROW-DIRECTORY.
031700     PERFORM 3000-BUILD-EMPLOYEE-TABLE.
031800     PERFORM 4000-FIND-TOP-PERFORMERS.
031900     PERFORM 5000-WRITE-REPORT.
032000     PERFORM 8000-CLOSE-FILES.
032100     GOBACK.
032200*-----------------------------------------------------------------
032300* 1000-INITIALIZE-RUN OPENS BOTH FILES, PRIMES THE RUN-DATE
032400* FIELDS FOR THE HEADER DISPLAY (SEE THE Y2K NOTE IN THE CHANGE
032500* LOG ABOVE), AND READS THE FIRST INFILE RECORD SO
032600* 2000-PROCESS-INFILE CAN TEST END-OF-FILE THE FIRST TIME IT IS
032700* ENTERED.
032800*-----------------------------------------------------------------
032900 1000-INITIALIZE-RUN.
033000*-----------------------------------------------------------------
033100     OPEN INPUT INFILE.
033200     OPEN OUTPUT REPORT-FILE.
033300     ACCEPT WS-CURRENT-DATE-NUMERIC FROM DATE.                    Y2K98114
033400     COMPUTE WS-CURRENT-YEAR-4 =
033500         WS-CURRENT-CENTURY * 100 + WS-CURRENT-YY.                Y2K98114
033600     DISPLAY 'TSANLYS RUN DATE: ' WS-CURRENT-MONTH '/'
033700         WS-CURRENT-DAY '/' WS-CURRENT-YEAR-4.
033800     PERFORM 9000-READ-INFILE.
033900*-----------------------------------------------------------------
034000* 2000-PROCESS-INFILE HANDLES ONE INFILE RECORD: A TEXT-LINE
034100* FEEDS THE MONTH SCAN (BUT ONLY UNTIL THE MONTH IS FOUND - NO
034200* SENSE RESCANNING ONCE RULE R1 IS SATISFIED), A CELL RECORD
034300* GOES INTO THE ROW DIRECTORY.  EITHER WAY THE NEXT RECORD IS
034400* READ ON THE WAY OUT.
034500*-----------------------------------------------------------------
034600 2000-PROCESS-INFILE.
034700*-----------------------------------------------------------------
034800     IF TS-REC-IS-TEXT-LINE
034900         IF NOT WS-MONTH-FOUND
035000             PERFORM 2200-SCAN-TEXT-FOR-MONTH
035100         END-IF
035200     ELSE
035300         IF TS-REC-IS-CELL
035400             PERFORM 2300-STORE-CELL THRU 2300-EXIT
035500         END-IF
035600     END-IF.
035700     PERFORM 9000-READ-INFILE.
035800*-----------------------------------------------------------------
035900* 2200-SCAN-TEXT-FOR-MONTH (RULE R1) - TRIES A D/M/YY MATCH AT
036000* EVERY POSITION IN THE LINE, LEFT TO RIGHT, STOPPING AT THE
036100* FIRST ONE THAT WORKS.  THE DAY VALUE ITSELF IS THROWN AWAY;
036200* ONLY THE MONTH AND TWO-DIGIT YEAR SURVIVE INTO WS-MONTH-TEXT.
036300*-----------------------------------------------------------------
036400 2200-SCAN-TEXT-FOR-MONTH.
036500*-----------------------------------------------------------------
036600     MOVE TS-LINE-TEXT TO WS-SCAN-TEXT.
036700     MOVE 1 TO WS-SCAN-POS.
036800     PERFORM 2210-TRY-EACH-POSITION
036900         UNTIL WS-MONTH-FOUND
037000            OR WS-SCAN-POS > WS-SCAN-LIMIT.
037100*-----------------------------------------------------------------
037200* 2210-TRY-EACH-POSITION ATTEMPTS ONE MATCH, AND IF IT SUCCEEDS
037300* WITH A MONTH NUMBER IN 1-12, BUILDS "MONTHNAME 20YY" AND STOPS
037400* THE SCAN; OTHERWISE IT MOVES ONE POSITION TO THE RIGHT AND
037500* TRIES AGAIN.  A MATCH WITH AN OUT-OF-RANGE MONTH (13-99) IS
037600* TREATED AS A NON-MATCH RATHER THAN A HARD ERROR.
037700*-----------------------------------------------------------------
037800 2210-TRY-EACH-POSITION.
037900*-----------------------------------------------------------------
038000     PERFORM 2250-TRY-MATCH-AT THRU 2250-EXIT.
038100     IF WS-MATCH-OK
038200         IF WS-MATCH-MONTH >= 1 AND WS-MATCH-MONTH <= 12
038300             STRING WS-MONTH-NAME (WS-MATCH-MONTH)
038400                         DELIMITED BY SPACE
038500                    ' 20'            DELIMITED BY SIZE
038600                    WS-MATCH-YEAR2   DELIMITED BY SIZE
038700                    INTO WS-MONTH-TEXT
038800             END-STRING
038900             SET WS-MONTH-FOUND TO TRUE
039000         ELSE
039100             ADD 1 TO WS-SCAN-POS
039200         END-IF
039300     ELSE
039400         ADD 1 TO WS-SCAN-POS
039500     END-IF.
039600*-----------------------------------------------------------------
039700* 2250-TRY-MATCH-AT ATTEMPTS TO READ D/M/YY (WITH OPTIONAL BLANKS
039800* AROUND EACH SLASH) STARTING EXACTLY AT WS-SCAN-POS.  ON A
039900* MISMATCH IT DROPS TO 2250-EXIT WITH WS-MATCH-SW STILL 'N' -
040000* THE CALLER THEN RETRIES ONE CHARACTER FURTHER ON.
040100*-----------------------------------------------------------------
040200 2250-TRY-MATCH-AT.
040300*-----------------------------------------------------------------
040400     MOVE 'N' TO WS-MATCH-SW.
040500     MOVE WS-SCAN-POS TO WS-MATCH-CURSOR.
040600*    FIRST NUMBER IS THE DAY - 1 OR 2 DIGITS, VALUE UNUSED.
040700     PERFORM 2251-COUNT-DIGITS THRU 2251-EXIT.
040800     IF WS-DIGIT-COUNT = 0
040900         GO TO 2250-EXIT
041000     END-IF.
041100     PERFORM 2252-SKIP-SPACES THRU 2252-EXIT.
041200     IF WS-MATCH-CURSOR > WS-SCAN-LIMIT
041300         GO TO 2250-EXIT
041400     END-IF.
041500     IF WS-SCAN-CHAR (WS-MATCH-CURSOR) NOT = '/'
041600         GO TO 2250-EXIT
041700     END-IF.
041800     ADD 1 TO WS-MATCH-CURSOR.
041900     PERFORM 2252-SKIP-SPACES THRU 2252-EXIT.
042000*    SECOND NUMBER IS THE MONTH - 1 OR 2 DIGITS, KEPT.
042100     PERFORM 2251-COUNT-DIGITS THRU 2251-EXIT.
042200     IF WS-DIGIT-COUNT = 0
042300         GO TO 2250-EXIT
042400     END-IF.
042500     MOVE WS-DIGIT-VALUE TO WS-MATCH-MONTH.
042600     PERFORM 2252-SKIP-SPACES THRU 2252-EXIT.
042700     IF WS-MATCH-CURSOR > WS-SCAN-LIMIT
042800         GO TO 2250-EXIT
042900     END-IF.
043000     IF WS-SCAN-CHAR (WS-MATCH-CURSOR) NOT = '/'
043100         GO TO 2250-EXIT
043200     END-IF.
043300     ADD 1 TO WS-MATCH-CURSOR.
043400     PERFORM 2252-SKIP-SPACES THRU 2252-EXIT.
043500*    LAST TWO CHARACTERS MUST BE DIGITS - THE YEAR IS ALWAYS
043600*    EXACTLY TWO DIGITS, NO 1-DIGIT OR 4-DIGIT FORM ACCEPTED.
043700     IF WS-MATCH-CURSOR > WS-SCAN-LIMIT
043800         GO TO 2250-EXIT
043900     END-IF.
044000     IF WS-SCAN-CHAR (WS-MATCH-CURSOR) NOT DIGIT-CLASS
044100         GO TO 2250-EXIT
044200     END-IF.
044300     MOVE WS-SCAN-CHAR (WS-MATCH-CURSOR) TO WS-YEAR-DIGIT-1.
044400     ADD 1 TO WS-MATCH-CURSOR.
044500     IF WS-MATCH-CURSOR > WS-SCAN-LIMIT
044600         GO TO 2250-EXIT
044700     END-IF.
044800     IF WS-SCAN-CHAR (WS-MATCH-CURSOR) NOT DIGIT-CLASS
044900         GO TO 2250-EXIT
045000     END-IF.
045100     MOVE WS-SCAN-CHAR (WS-MATCH-CURSOR) TO WS-YEAR-DIGIT-2.
045200     ADD 1 TO WS-MATCH-CURSOR.
045300     MOVE WS-YEAR-DIGITS TO WS-MATCH-YEAR2.
045400     MOVE 'Y' TO WS-MATCH-SW.
045500 2250-EXIT.
045600     EXIT.
045700*-----------------------------------------------------------------
045800* 2251-COUNT-DIGITS COLLECTS ONE OR TWO CONSECUTIVE DIGITS
045900* STARTING AT WS-MATCH-CURSOR AND LEAVES THE CURSOR JUST PAST
046000* THEM.  ZERO DIGITS FOUND IS A VALID, NON-ERROR OUTCOME - THE
046100* CALLER CHECKS WS-DIGIT-COUNT ITSELF.
046200*-----------------------------------------------------------------
046300 2251-COUNT-DIGITS.
046400*-----------------------------------------------------------------
046500     MOVE 0 TO WS-DIGIT-COUNT.
046600     MOVE 0 TO WS-DIGIT-VALUE.
046700     IF WS-MATCH-CURSOR > WS-SCAN-LIMIT
046800         GO TO 2251-EXIT
046900     END-IF.
047000     IF WS-SCAN-CHAR (WS-MATCH-CURSOR) NOT DIGIT-CLASS
047100         GO TO 2251-EXIT
047200     END-IF.
047300     MOVE WS-SCAN-CHAR (WS-MATCH-CURSOR) TO WS-ONE-DIGIT.
047400     COMPUTE WS-DIGIT-VALUE = WS-DIGIT-VALUE * 10 + WS-ONE-DIGIT.
047500     ADD 1 TO WS-DIGIT-COUNT.
047600     ADD 1 TO WS-MATCH-CURSOR.
047700     IF WS-MATCH-CURSOR > WS-SCAN-LIMIT
047800         GO TO 2251-EXIT
047900     END-IF.
048000     IF WS-SCAN-CHAR (WS-MATCH-CURSOR) NOT DIGIT-CLASS
048100         GO TO 2251-EXIT
048200     END-IF.
048300     MOVE WS-SCAN-CHAR (WS-MATCH-CURSOR) TO WS-ONE-DIGIT.
048400     COMPUTE WS-DIGIT-VALUE = WS-DIGIT-VALUE * 10 + WS-ONE-DIGIT.
048500     ADD 1 TO WS-DIGIT-COUNT.
048600     ADD 1 TO WS-MATCH-CURSOR.
048700 2251-EXIT.
048800     EXIT.
048900*-----------------------------------------------------------------
049000* 2252-SKIP-SPACES - LETS "3 / 4 / 25" MATCH THE SAME AS
049100* "3/4/25"; THE OCR STEP OCCASIONALLY LEAVES A STRAY BLANK
049200* AROUND A SLASH IT HAD TO GUESS AT.
049300*-----------------------------------------------------------------
049400 2252-SKIP-SPACES.
049500*-----------------------------------------------------------------
049600     IF WS-MATCH-CURSOR > WS-SCAN-LIMIT
049700         GO TO 2252-EXIT
049800     END-IF.
049900     IF WS-SCAN-CHAR (WS-MATCH-CURSOR) NOT = SPACE
050000         GO TO 2252-EXIT
050100     END-IF.
050200     ADD 1 TO WS-MATCH-CURSOR.
050300     GO TO 2252-SKIP-SPACES.
050400 2252-EXIT.
050500     EXIT.
050600*-----------------------------------------------------------------
050700* 2300-STORE-CELL - LAST CELL RECEIVED FOR A GIVEN (ROW,COL)
050800* WINS, PER THE OCR VENDOR'S OWN NOTE THAT REPEATS CAN ARRIVE
050900* WHEN THE STEP RETRIES A PAGE.  A COLUMN OUTSIDE 1-20, OR A
051000* ROW THAT WOULD OVERFLOW THE 100-ENTRY DIRECTORY, IS DROPPED
051100* RATHER THAN ABENDING THE RUN.
051200*-----------------------------------------------------------------
051300 2300-STORE-CELL.
051400*-----------------------------------------------------------------
051500     IF TS-COL-INDEX < 1 OR TS-COL-INDEX > WS-MAX-DAY-COLUMNS
051600         GO TO 2300-EXIT
051700     END-IF.
051800     PERFORM 2350-FIND-OR-ADD-ROW THRU 2350-EXIT.
051900     IF TS-ROW-IDX > TS-ROW-COUNT
052000         GO TO 2300-EXIT
052100     END-IF.
052200     MOVE TS-DATA-TEXT
052300         TO TS-ROW-CELL-TEXT (TS-ROW-IDX TS-COL-INDEX).
052400     SET TS-ROW-CELL-PRESENT (TS-ROW-IDX TS-COL-INDEX)
052500         TO TRUE.
052600 2300-EXIT.
052700     EXIT.
052800*-----------------------------------------------------------------
052900* 2350-FIND-OR-ADD-ROW - THE ROW DIRECTORY IS SEARCHED LINEARLY;
053000* AT MOST 100 EMPLOYEE ROWS EVER APPEAR ON ONE TIMESHEET SO A
053100* SEQUENTIAL SEARCH COSTS NOTHING WORTH INDEXING FOR.  A NEW ROW
053200* IS APPENDED WHEREVER IT FIRST APPEARS - IT DOES NOT LAND IN
053300* ROW-NUMBER ORDER HERE.  2500-SORT-ROW-DIRECTORY FIXES THAT UP
053400* ONCE, AFTER END-OF-FILE, RATHER THAN ON EVERY INSERT.
053500*-----------------------------------------------------------------
053600 2350-FIND-OR-ADD-ROW.
053700*-----------------------------------------------------------------
053800     PERFORM 2351-BUMP-ROW-IDX
053900         VARYING TS-ROW-IDX FROM 1 BY 1
054000             UNTIL TS-ROW-IDX > TS-ROW-COUNT
054100                OR TS-ROW-NUMBER (TS-ROW-IDX) = TS-ROW-INDEX.
054200     IF TS-ROW-IDX > TS-ROW-COUNT AND
054300             TS-ROW-COUNT < WS-MAX-ROW-DIRECTORY
054400         ADD 1 TO TS-ROW-COUNT
054500         SET TS-ROW-IDX TO TS-ROW-COUNT
054600         MOVE TS-ROW-INDEX TO TS-ROW-NUMBER (TS-ROW-IDX)
054700     END-IF.
054800 2350-EXIT.
054900     EXIT.
055000*-----------------------------------------------------------------
055100*    2351-BUMP-ROW-IDX IS THE VARYING CLAUSE'S LOOP BODY - ALL
055200*    THE ACTUAL WORK OF THE SEARCH IS IN THE UNTIL CONDITION
055300*    ABOVE, SO THIS PARAGRAPH HAS NOTHING LEFT TO DO EACH TIME
055400*    THROUGH.
055500 2351-BUMP-ROW-IDX.
055600*-----------------------------------------------------------------
055700     CONTINUE.
055800*-----------------------------------------------------------------
055900* 2500-SORT-ROW-DIRECTORY (CR-6014) - ROWS ARE APPENDED TO THE
056000* DIRECTORY IN THE ORDER THEIR FIRST CELL ARRIVED, NOT IN ROW-
056100* NUMBER ORDER (THE OCR STEP DOES NOT GUARANTEE CELLS COME BACK
056200* SORTED - SEE THE RECORD-LAYOUT NOTE UP IN THE ENVIRONMENT
056300* DIVISION BANNER).  A SIMPLE IN-STORAGE INSERTION SORT PUTS THE
056400* DIRECTORY INTO ASCENDING ROW-NUMBER ORDER BEFORE TSHOURS OR
056500* ANY REPORT PARAGRAPH EVER WALKS IT, WHICH IS WHAT BATCH FLOW
056600* STEP 3 REQUIRES.
056700*-----------------------------------------------------------------
056800 2500-SORT-ROW-DIRECTORY.
056900*-----------------------------------------------------------------
057000     IF TS-ROW-COUNT > 1
057100         PERFORM 2510-INSERT-ONE-ROW THRU 2510-EXIT
057200             VARYING WS-SORT-OUTER FROM 2 BY 1
057300                 UNTIL WS-SORT-OUTER > TS-ROW-COUNT
057400     END-IF.
057500*-----------------------------------------------------------------
057600* 2510-INSERT-ONE-ROW LIFTS THE WHOLE ENTRY AT WS-SORT-OUTER OUT
057700* OF THE TABLE INTO WS-ROW-HOLD, THEN WALKS IT DOWN PAST ANY
057800* ENTRY WITH A HIGHER ROW NUMBER - THE SAME WAY A CLERK RE-FILES
057900* ONE MISPLACED FOLDER BACK INTO AN ALREADY-SORTED DRAWER
058000* WITHOUT DISTURBING THE REST OF THE DRAWER.
058100*-----------------------------------------------------------------
058200 2510-INSERT-ONE-ROW.
058300*-----------------------------------------------------------------
058400     MOVE TS-ROW-ENTRY-FLAT (WS-SORT-OUTER) TO WS-ROW-HOLD.
058500     MOVE TS-ROW-NUMBER (WS-SORT-OUTER)     TO WS-HOLD-ROW-NUM.
058600     SET WS-SORT-INNER TO WS-SORT-OUTER.
058700     PERFORM 2511-SHIFT-ONE-ENTRY THRU 2511-EXIT
058800         UNTIL WS-SORT-INNER = 1
058900            OR TS-ROW-NUMBER (WS-SORT-INNER - 1)
059000                   NOT > WS-HOLD-ROW-NUM.
059100     MOVE WS-ROW-HOLD TO TS-ROW-ENTRY-FLAT (WS-SORT-INNER).
059200 2510-EXIT.
059300     EXIT.
059400*-----------------------------------------------------------------
059500* 2511-SHIFT-ONE-ENTRY SLIDES ONE DIRECTORY ENTRY UP A SLOT TO
059600* OPEN A GAP FOR THE ENTRY BEING INSERTED.
059700*-----------------------------------------------------------------
059800 2511-SHIFT-ONE-ENTRY.
059900*-----------------------------------------------------------------
060000     MOVE TS-ROW-ENTRY-FLAT (WS-SORT-INNER - 1)
060100         TO TS-ROW-ENTRY-FLAT (WS-SORT-INNER).
060200     SUBTRACT 1 FROM WS-SORT-INNER.
060300 2511-EXIT.
060400     EXIT.
060500*-----------------------------------------------------------------
060600* 3000-BUILD-EMPLOYEE-TABLE HANDS THE NOW-SORTED ROW DIRECTORY
060700* TO TSHOURS IN ONE CALL; TSHOURS DOES ALL OF RULES R2 THROUGH
060800* R6 INTERNALLY AND RETURNS THE FILLED-IN EMPLOYEE TABLE, IN THE
060900* SAME ASCENDING ROW ORDER THE DIRECTORY WAS PASSED IN.
061000*-----------------------------------------------------------------
061100 3000-BUILD-EMPLOYEE-TABLE.
061200*-----------------------------------------------------------------
061300     CALL 'TSHOURS' USING TS-ROW-COUNT
061400                           TS-ROW-TABLE
061500                           TS-EMPLOYEE-COUNT
061600                           TS-EMPLOYEE-TABLE
061700     END-CALL.
061800*-----------------------------------------------------------------
061900* 4000-FIND-TOP-PERFORMERS (RULE R7) - MAXIMUM WEEKLY TOTAL, THEN
062000* EVERY EMPLOYEE WHOSE TOTAL EQUALS IT, PROVIDED THE MAX IS
062100* GREATER THAN ZERO.  TWO SEPARATE PASSES OVER THE EMPLOYEE
062200* TABLE - ONE TO FIND THE MAXIMUM, ONE TO MARK EVERYONE WHO
062300* MEETS IT - SINCE THE MAXIMUM IS NOT KNOWN UNTIL THE FIRST
062400* PASS FINISHES.
062500*-----------------------------------------------------------------
062600 4000-FIND-TOP-PERFORMERS.
062700*-----------------------------------------------------------------
062800     MOVE ZERO TO TS-MAX-WEEKLY-HOURS.
062900     PERFORM 4100-FIND-MAXIMUM
063000         VARYING TS-EMP-IDX FROM 1 BY 1
063100             UNTIL TS-EMP-IDX > TS-EMPLOYEE-COUNT.
063200     IF TS-MAX-WEEKLY-HOURS > ZERO
063300         PERFORM 4200-MARK-TOP-PERFORMER
063400             VARYING TS-EMP-IDX FROM 1 BY 1
063500                 UNTIL TS-EMP-IDX > TS-EMPLOYEE-COUNT
063600     END-IF.
063700*-----------------------------------------------------------------
063800* 4100-FIND-MAXIMUM - PLAIN RUNNING-MAXIMUM SCAN, ONE EMPLOYEE
063900* AT A TIME.
064000*-----------------------------------------------------------------
064100 4100-FIND-MAXIMUM.
064200*-----------------------------------------------------------------
064300     IF TS-EMP-WEEKLY-HOURS (TS-EMP-IDX) > TS-MAX-WEEKLY-HOURS
064400         MOVE TS-EMP-WEEKLY-HOURS (TS-EMP-IDX)
064500             TO TS-MAX-WEEKLY-HOURS
064600     END-IF.
064700*-----------------------------------------------------------------
064800* 4200-MARK-TOP-PERFORMER SETS THE 88-LEVEL ON EVERY EMPLOYEE
064900* TIED FOR THE MAXIMUM AND APPENDS THEIR TRIMMED NAME TO THE
065000* TOP-PERFORMERS TEXT, COMMA-SEPARATED AFTER THE FIRST ONE.
065100*-----------------------------------------------------------------
065200 4200-MARK-TOP-PERFORMER.
065300*-----------------------------------------------------------------
065400     IF TS-EMP-WEEKLY-HOURS (TS-EMP-IDX) = TS-MAX-WEEKLY-HOURS
065500         SET TS-EMP-IS-TOP-PERFORMER (TS-EMP-IDX) TO TRUE
065600         ADD 1 TO TS-TOP-PERFORMER-COUNT
065700         PERFORM 4250-FIND-NAME-LENGTH
065800         IF TS-TOP-PERFORMER-COUNT = 1
065900             STRING TS-EMP-NAME (TS-EMP-IDX) (1:WS-NAME-LEN)
066000                         DELIMITED BY SIZE
066100                    INTO WS-TOP-PERFORMER-TEXT
066200                    WITH POINTER WS-TOP-PERFORMER-PTR
066300             END-STRING
066400         ELSE
066500             STRING ', '                DELIMITED BY SIZE
066600                    TS-EMP-NAME (TS-EMP-IDX) (1:WS-NAME-LEN)
066700                         DELIMITED BY SIZE
066800                    INTO WS-TOP-PERFORMER-TEXT
066900                    WITH POINTER WS-TOP-PERFORMER-PTR
067000             END-STRING
067100         END-IF
067200     END-IF.
067300*-----------------------------------------------------------------
067400* 4250-FIND-NAME-LENGTH - TRAILING-BLANK TRIM SO THE TOP
067500* PERFORMERS LINE DOES NOT CARRY THE FULL 30-BYTE NAME FIELD'S
067600* PADDING BETWEEN COMMAS.
067700*-----------------------------------------------------------------
067800 4250-FIND-NAME-LENGTH.
067900*-----------------------------------------------------------------
068000     MOVE 30 TO WS-NAME-LEN.
068100     PERFORM 4251-TRIM-ONE-CHAR
068200         UNTIL WS-NAME-LEN = 0
068300            OR TS-EMP-NAME (TS-EMP-IDX) (WS-NAME-LEN:1)
068400                   NOT = SPACE.
068500*-----------------------------------------------------------------
068600 4251-TRIM-ONE-CHAR.
068700*-----------------------------------------------------------------
068800     SUBTRACT 1 FROM WS-NAME-LEN.
068900*-----------------------------------------------------------------
069000* 5000-WRITE-REPORT PRINTS THE FOUR SECTIONS IN ORDER - MONTH
069100* HEADING, TOP PERFORMERS (OMITTED IF EMPTY, CR-5288), WEEKLY
069200* TOTALS (RULE R8), AND THE PER-EMPLOYEE DAILY BREAKDOWN - THEN
069300* THE END-OF-REPORT TRAILER.  A BLANK CONSTANT LINE SEPARATES
069400* EACH SECTION.
069500*-----------------------------------------------------------------
069600 5000-WRITE-REPORT.
069700*-----------------------------------------------------------------
069800     PERFORM 5100-WRITE-MONTH-HEADING.
069900     IF TS-TOP-PERFORMER-COUNT > 0                                CR-5288 
070000         PERFORM 5200-WRITE-TOP-PERFORMERS-LINE
070100     END-IF.
070200     MOVE WS-CONSTANT-LINE TO REPORT-LINE.
070300     PERFORM 9100-WRITE-PRINT-LINE.
070400     MOVE WS-WEEKLY-HEADING-LINE TO REPORT-LINE.
070500     PERFORM 9100-WRITE-PRINT-LINE.
070600     PERFORM 5300-SORT-AND-WRITE-WEEKLY-TOTALS.
070700     MOVE WS-CONSTANT-LINE TO REPORT-LINE.
070800     PERFORM 9100-WRITE-PRINT-LINE.
070900     MOVE WS-DAILY-HEADING-LINE TO REPORT-LINE.
071000     PERFORM 9100-WRITE-PRINT-LINE.
071100     PERFORM 5400-WRITE-ONE-EMPLOYEE-BREAKDOWN
071200         VARYING WS-EMP-IDX-2 FROM 1 BY 1
071300             UNTIL WS-EMP-IDX-2 > TS-EMPLOYEE-COUNT.
071400     MOVE WS-END-OF-REPORT-LINE TO REPORT-LINE.
071500     PERFORM 9100-WRITE-PRINT-LINE.
071600*-----------------------------------------------------------------
071700* 5100-WRITE-MONTH-HEADING - "TIMESHEET SUMMARY FOR <MONTH>",
071800* WHERE MONTH IS WHATEVER 2200-SCAN-TEXT-FOR-MONTH LEFT IN
071900* WS-MONTH-TEXT (INCLUDING THE 'UNKNOWN' DEFAULT).
072000*-----------------------------------------------------------------
072100 5100-WRITE-MONTH-HEADING.
072200*-----------------------------------------------------------------
072300     MOVE WS-MONTH-TEXT TO MHL-MONTH.
072400     MOVE WS-MONTH-HEADING-LINE TO REPORT-LINE.
072500     PERFORM 9100-WRITE-PRINT-LINE.
072600*-----------------------------------------------------------------
072700* 5200-WRITE-TOP-PERFORMERS-LINE - ONLY REACHED WHEN THE LIST IS
072800* NON-EMPTY (CR-5288); THE TEXT ITSELF WAS BUILT BACK IN
072900* 4200-MARK-TOP-PERFORMER.
073000*-----------------------------------------------------------------
073100 5200-WRITE-TOP-PERFORMERS-LINE.
073200*-----------------------------------------------------------------
073300     MOVE WS-TOP-PERFORMER-TEXT TO TPL-NAMES.
073400     MOVE WS-TOP-PERFORMER-LINE TO REPORT-LINE.
073500     PERFORM 9100-WRITE-PRINT-LINE.
073600*-----------------------------------------------------------------
073700* 5300-SORT-AND-WRITE-WEEKLY-TOTALS (RULE R8) - DESCENDING BY
073800* WEEKLY HOURS, TIES BROKEN BY ORIGINAL ROW ORDER (SEE CR-4402
073900* IN THE CHANGE LOG ABOVE).  RELEASE/RETURN DO THE ACTUAL
074000* PRINTING THROUGH THE TWO PROCEDURES BELOW.
074100*-----------------------------------------------------------------
074200 5300-SORT-AND-WRITE-WEEKLY-TOTALS.
074300*-----------------------------------------------------------------
074400     SORT SORT-FILE
074500         ON DESCENDING KEY SR-WEEKLY-HOURS
074600         ON ASCENDING  KEY SR-ROW-SEQ                             CR-4402 
074700         INPUT PROCEDURE IS 6000-RELEASE-EMPLOYEES
074800         OUTPUT PROCEDURE IS 7000-PRINT-SORTED-EMPLOYEE.
074900*-----------------------------------------------------------------
075000* 5400-WRITE-ONE-EMPLOYEE-BREAKDOWN PRINTS ONE EMPLOYEE'S NAME
075100* LINE FOLLOWED BY ONE LINE PER DAY COLUMN THAT ACTUALLY HAD A
075200* CELL.  COLUMN 1 (THE NAME CELL) IS NEVER A DAY, SO THE LOOP
075300* STARTS AT COLUMN 2 (CR-5091).
075400*-----------------------------------------------------------------
075500 5400-WRITE-ONE-EMPLOYEE-BREAKDOWN.
075600*-----------------------------------------------------------------
075700     MOVE TS-EMP-NAME (WS-EMP-IDX-2) TO ENL-NAME.
075800     MOVE WS-EMP-NAME-LINE TO REPORT-LINE.
075900     PERFORM 9100-WRITE-PRINT-LINE.
076000     PERFORM 5410-WRITE-ONE-DAY-LINE
076100         VARYING WS-COL-IDX FROM 2 BY 1                           CR-5091 
076200             UNTIL WS-COL-IDX > WS-MAX-DAY-COLUMNS.
076300*-----------------------------------------------------------------
076400* 5410-WRITE-ONE-DAY-LINE PRINTS EXACTLY ONE "COL NN: HHH.HH"
076500* LINE, AND ONLY IF THAT COLUMN HAD A CELL FOR THIS EMPLOYEE -
076600* A SHORT WEEK (A NEW HIRE, A HOLIDAY) SHOULD NOT PRINT A ROW
076700* OF ZEROES FOR THE DAYS THAT NEVER HAPPENED.
076800*-----------------------------------------------------------------
076900 5410-WRITE-ONE-DAY-LINE.
077000*-----------------------------------------------------------------
077100     IF TS-DAY-HAD-CELL (WS-EMP-IDX-2 WS-COL-IDX)
077200         MOVE WS-COL-IDX TO DLN-COL
077300         MOVE TS-EMP-DAY-HOURS (WS-EMP-IDX-2 WS-COL-IDX)
077400             TO DLN-HOURS
077500         MOVE WS-DAY-LINE TO REPORT-LINE
077600         PERFORM 9100-WRITE-PRINT-LINE
077700     END-IF.
077800*-----------------------------------------------------------------
077900* 6000-RELEASE-EMPLOYEES / 7000-PRINT-SORTED-EMPLOYEE ARE THE
078000* SORT'S INPUT AND OUTPUT PROCEDURES.  EACH ONE IS SPLIT INTO A
078100* NAMED SECTION FOLLOWED BY AN EMPTY "-DUMMY" SECTION SO EACH
078200* NAMED SECTION CAN HOLD MORE THAN ONE PARAGRAPH - A SECTION
078300* NAMED DIRECTLY ON THE INPUT/OUTPUT PROCEDURE CLAUSE OTHERWISE
078400* RUNS ONLY UNTIL THE NEXT SECTION HEADER, WHICH WOULD CUT THIS
078500* ONE OFF AFTER ITS FIRST PARAGRAPH.
078600*-----------------------------------------------------------------
078700 6000-RELEASE-EMPLOYEES SECTION.
078800*-----------------------------------------------------------------
078900     PERFORM 6100-RELEASE-ONE-EMPLOYEE
079000         VARYING TS-EMP-IDX FROM 1 BY 1
079100             UNTIL TS-EMP-IDX > TS-EMPLOYEE-COUNT.
079200*    6000-DUMMY MARKS THE END OF THE RELEASE SECTION AND HOLDS
079300*    NO STATEMENTS OF ITS OWN.
079400 6000-DUMMY SECTION.
079500*-----------------------------------------------------------------
079600* 6100-RELEASE-ONE-EMPLOYEE COPIES THE FOUR SORT KEYS/PAYLOAD
079700* FIELDS OUT OF THE EMPLOYEE TABLE AND RELEASES ONE SORT RECORD.
079800*-----------------------------------------------------------------
079900 6100-RELEASE-ONE-EMPLOYEE.
080000*-----------------------------------------------------------------
080100     MOVE TS-EMP-WEEKLY-HOURS (TS-EMP-IDX) TO SR-WEEKLY-HOURS.
080200     MOVE TS-EMP-ROW-SEQ (TS-EMP-IDX)      TO SR-ROW-SEQ.
080300     MOVE TS-EMP-IDX                        TO SR-EMP-IDX.
080400     MOVE TS-EMP-NAME (TS-EMP-IDX)          TO SR-EMP-NAME.
080500     RELEASE SORT-RECORD.
080600 7000-PRINT-SORTED-EMPLOYEE SECTION.
080700*-----------------------------------------------------------------
080800*    A PRIMING RETURN, THEN ONE PRINT-AND-RETURN PER EMPLOYEE
080900*    UNTIL THE SORT SIGNALS END OF FILE - THE SAME READ-AHEAD
081000*    SHAPE 0000/1000-INITIALIZE-RUN USES FOR INFILE ITSELF.
081100     PERFORM 7100-RETURN-ONE-EMPLOYEE.
081200     PERFORM 7200-PRINT-ONE-WEEKLY-TOTAL
081300         UNTIL SORT-END-OF-FILE.
081400*    7000-DUMMY MARKS THE END OF THE OUTPUT SECTION.
081500 7000-DUMMY SECTION.
081600*-----------------------------------------------------------------
081700* 7100-RETURN-ONE-EMPLOYEE PULLS THE NEXT SORTED RECORD; AT END
081800* SETS THE SORT EOF SWITCH RATHER THAN LEAVING SORT-RECORD
081900* UNCHANGED FOR THE CALLER TO MISREAD.
082000*-----------------------------------------------------------------
082100 7100-RETURN-ONE-EMPLOYEE.
082200*-----------------------------------------------------------------
082300     RETURN SORT-FILE
082400         AT END MOVE 'Y' TO SORT-EOF-SW.
082500*-----------------------------------------------------------------
082600* 7200-PRINT-ONE-WEEKLY-TOTAL PRINTS ONE LINE AND FETCHES THE
082700* NEXT SORTED RECORD ON ITS WAY OUT, SO 7000'S PERFORM UNTIL
082800* SORT-END-OF-FILE NEEDS NO SEPARATE PRIMING READ.
082900*-----------------------------------------------------------------
083000 7200-PRINT-ONE-WEEKLY-TOTAL.
083100*-----------------------------------------------------------------
083200     MOVE SR-EMP-NAME     TO WDL-NAME.
083300     MOVE SR-WEEKLY-HOURS TO WDL-HOURS.
083400     MOVE WS-WEEKLY-DETAIL-LINE TO REPORT-LINE.
083500     PERFORM 9100-WRITE-PRINT-LINE.
083600     PERFORM 7100-RETURN-ONE-EMPLOYEE.
083700*-----------------------------------------------------------------
083800* 8000-CLOSE-FILES - NOTHING EXOTIC, BOTH FILES ARE PLAIN
083900* SEQUENTIAL AND NEED NO SPECIAL CLOSE OPTION.
084000*-----------------------------------------------------------------
084100 8000-CLOSE-FILES.
084200*-----------------------------------------------------------------
084300     CLOSE INFILE.
084400     CLOSE REPORT-FILE.
084500*-----------------------------------------------------------------
084600* 9000-READ-INFILE IS THE ONLY READ STATEMENT IN THE PROGRAM;
084700* EVERY OTHER PARAGRAPH THAT NEEDS THE NEXT RECORD PERFORMS
084800* THIS ONE RATHER THAN CODING ITS OWN READ.
084900*-----------------------------------------------------------------
085000 9000-READ-INFILE.
085100*-----------------------------------------------------------------
085200     READ INFILE
085300         AT END MOVE 'Y' TO END-OF-FILE-SW.
085400*-----------------------------------------------------------------
085500* 9100-WRITE-PRINT-LINE IS THE ONLY WRITE STATEMENT AGAINST
085600* REPORT-FILE; IT CHECKS THE PAGE BREAK FIRST SO NO CALLER HAS
085700* TO REMEMBER TO.
085800*-----------------------------------------------------------------
085900 9100-WRITE-PRINT-LINE.
086000*-----------------------------------------------------------------
086100     IF LINE-COUNT > LINES-ON-PAGE
086200         PERFORM 9200-EJECT-PAGE
086300     END-IF.
086400     WRITE REPORT-RECORD
086500         AFTER ADVANCING LINE-SPACEING.
086600     ADD 1 TO LINE-COUNT.
086700*-----------------------------------------------------------------
086800* 9200-EJECT-PAGE - THIS REPORT IS ONE "WEEK" AND RARELY RUNS
086900* PAST A PAGE, BUT A LONG ROSTER (100 EMPLOYEES, 20 COLUMNS
087000* EACH) CAN.  NO HEADINGS REPEAT ON THE NEW PAGE - TIMEKEEPING
087100* READS THIS ONE COVER TO COVER, NOT PAGE BY PAGE.
087200*-----------------------------------------------------------------
087300 9200-EJECT-PAGE.
087400*-----------------------------------------------------------------
087500     WRITE REPORT-RECORD FROM WS-CONSTANT-LINE
087600         AFTER ADVANCING TOP-OF-FORM.
087700     ADD 1 TO PAGE-COUNT.
087800     MOVE 1 TO LINE-COUNT.
