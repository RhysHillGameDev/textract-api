000100*****************************************************************
000200* PROGRAM NAME:    TSHOURS
000300* ORIGINAL AUTHOR: T. M. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR          MAINTENANCE REQUIREMENT
000700* --------- --------------  -------------------------------------
000800* 02/18/92  T. M. OKAFOR    SPLIT OUT OF TSANLYS PER QA REQUEST -
000900*                           HOURS MATH NOW UNIT TESTABLE ON ITS
001000*                           OWN WITH A CANNED ROW TABLE.
001100* 07/30/92  T. M. OKAFOR    ADDED THE IN/OUT SPACING FIX - OCR
001200*                           VENDOR RUNS "IN9:00" TOGETHER MORE
001300*                           OFTEN THAN NOT.
001400* 01/14/93  T. M. OKAFOR    CR-2210: "!", "I", "l", "|" MISREAD
001500*                           FOR "1" AND "O" FOR "0" - VENDOR
001600*                           WON'T FIX THEIR SIDE, WE SCRUB OURS.
001700* 03/02/94  R. J. DELACRUZ  CR-2504: THREE-DIGIT PUNCH (E.G.
001800*                           "930") NOW ZERO-FILLED TO "09:30"
001900*                           INSTEAD OF BEING DROPPED.
002000* 06/22/94  R. J. DELACRUZ  QUARTER-HOUR ROUNDING NOW APPLIED TO
002100*                           THE WEEKLY TOTAL INDEPENDENTLY OF THE
002200*                           DAILY FIGURES, PER PAYROLL'S REQUEST -
002300*                           SUMMING ROUNDED DAYS DRIFTED THE WEEK
002400*                           BY AS MUCH AS A QUARTER HOUR.
002500* 11/09/94  T. M. OKAFOR    RQ-3312: AM/PM WRAP ADDED - CLOCK
002600*                           PUNCHES THAT LOOK LIKE "5:00" TO
002700*                           "9:00" ARE AFTERNOON SHIFTS, NOT A
002800*                           20-HOUR DAY.
002900* 08/30/98  P. A. SUZUKI    Y2K REQUEST 98-114: REVIEWED FOR DATE
003000*                           SENSITIVITY - NONE FOUND, THIS
003100*                           PROGRAM NEVER TOUCHES A CALENDAR DATE.
003200* 05/02/00  D. L. FENWICK   CR-5091: COLUMN 1 (NAME CELL) NO
003300*                           LONGER RUN THROUGH THE HOURS MATH -
003400*                           TSANLYS NOW STARTS THE DAY LOOP AT
003500*                           COLUMN 2.
003600* 10/04/02  D. L. FENWICK   HOUSEKEEPING - RECOMPILED UNDER THE
003700*                           SHOP'S NEW SOURCE LIBRARY STANDARDS.
003800* 03/11/03  M. R. QUINLAN   CR-6014: NO CHANGE NEEDED IN THIS
003900*                           PROGRAM ITSELF - TSANLYS NOW SORTS
004000*                           THE ROW DIRECTORY ASCENDING BY ROW
004100*                           NUMBER BEFORE CALLING US, SO THE
004200*                           EMPLOYEE TABLE THIS PROGRAM BUILDS
004300*                           COMES OUT IN THAT SAME ORDER.  NOTED
004400*                           HERE SINCE 1000-PROCESS-ONE-ROW'S
004500*                           BUILD ORDER DEPENDS ON IT.
004600*****************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.    TSHOURS.
004900 AUTHOR.        T. M. OKAFOR.
005000 INSTALLATION.  TIMEKEEPING SYSTEMS UNIT.
005100 DATE-WRITTEN.  02/18/92.
005200 DATE-COMPILED.
005300 SECURITY.      COMPANY CONFIDENTIAL.
005400*****************************************************************
005500* TSHOURS IS CALLED ONCE PER RUN BY TSANLYS.  IT WALKS THE ROW
005600* DIRECTORY, CLEANS EACH ROW'S NAME CELL (SKIPPING HEADER AND
005700* BLANK ROWS), THEN WORKS EACH DAY CELL IN COLUMNS 2-20: FIXES UP
005800* THE OCR'D TIME PUNCHES, PAIRS THEM IN-OUT, TOTALS THE SECONDS,
005900* AND ROUNDS TO THE NEAREST QUARTER HOUR.  THE EMPLOYEE TABLE IT
006000* BUILDS IS RETURNED TO TSANLYS FOR THE TOP-PERFORMER PICK AND
006100* THE REPORT.
006200*
006300* AS OF CR-6014 THE CALLER GUARANTEES THE ROW DIRECTORY ARRIVES
006400* IN ASCENDING TS-ROW-NUMBER ORDER; THIS PROGRAM DOES NOT RE-
006500* CHECK THAT, IT SIMPLY WALKS THE DIRECTORY 1 THRU TS-ROW-COUNT
006600* AND BUILDS THE EMPLOYEE TABLE IN THE SAME ORDER IT IS HANDED.
006700*****************************************************************
006800 ENVIRONMENT DIVISION.
006900*-----------------------------------------------------------------
007000 CONFIGURATION SECTION.
007100*-----------------------------------------------------------------
007200 SOURCE-COMPUTER. IBM-3081.
007300 OBJECT-COMPUTER. IBM-3081.
007400*-----------------------------------------------------------------
007500* DIGIT-CLASS/ALPHA-CLASS ARE THE ONLY CLASS TESTS THE NAME
007600* CLEANER AND THE TIME-PUNCH SCRUBBER NEED; NEITHER OF THEM
007700* TOUCHES A PRINTER OR A SWITCH, SO NOTHING ELSE BELONGS IN
007800* THIS PROGRAM'S SPECIAL-NAMES.
007900*-----------------------------------------------------------------
008000 SPECIAL-NAMES.
008100     CLASS DIGIT-CLASS IS "0" THRU "9"
008200     CLASS ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z".
008300*****************************************************************
008400 DATA DIVISION.
008500*-----------------------------------------------------------------
008600 WORKING-STORAGE SECTION.
008700*-----------------------------------------------------------------
008800* 77-LEVEL LIMITS - NAMED IN PLACE OF THE BARE "20" LITERALS
008900* THAT USED TO APPEAR IN THE TOKEN-LENGTH AND TIME-COUNT BOUNDS
009000* CHECKS BELOW.  BOTH MATCH THE OCCURS COUNTS ON WS-TOKEN-TEXT
009100* AND WS-TIME-ENTRY AND MUST BE RAISED TOGETHER WITH THOSE IF
009200* THIS SHOP EVER WIDENS EITHER TABLE.
009300*-----------------------------------------------------------------
009400 77  WS-MAX-TOKEN-LEN                PIC S9(03) COMP VALUE 20.
009500 77  WS-MAX-TIME-ENTRIES             PIC S9(03) COMP VALUE 20.
009600*-----------------------------------------------------------------
009700* NAME-CLEANING WORK AREA (RULE R2) - WS-NAME-WORK HOLDS THE RAW
009800* 60-BYTE NAME CELL WHILE 1110-SCREEN-ONE-POSITION BLANKS OUT
009900* EACH STANDALONE "IN"; THE FIRST/LAST NON-BLANK POSITIONS ARE
010000* THEN USED TO LIFT THE TRIMMED NAME INTO WS-CLEAN-NAME.
010100*-----------------------------------------------------------------
010200 01  WS-NAME-CLEAN-AREA.
010300     05  WS-SKIP-ROW-SW              PIC X(01) VALUE 'N'.
010400         88  WS-SKIP-THIS-ROW            VALUE 'Y'.
010500     05  WS-NAME-WORK                PIC X(60).
010600     05  WS-CLEAN-NAME               PIC X(30).
010700*        WS-CLEAN-NAME-UPPER EXISTS ONLY SO THE HEADER-ROW TEST
010800*        BELOW CAN COMPARE CASE-INSENSITIVELY WITHOUT DISTURBING
010900*        THE MIXED-CASE NAME THAT ACTUALLY GETS STORED.
011000     05  WS-CLEAN-NAME-UPPER         PIC X(30).
011100     05  WS-NAME-POS                 PIC S9(03) COMP.
011200     05  WS-FIRST-POS                PIC S9(03) COMP.
011300     05  WS-LAST-POS                 PIC S9(03) COMP.
011400     05  WS-CLEAN-LEN                PIC S9(03) COMP.
011500     05  FILLER                      PIC X(05).
011600 01  WS-NAME-CHARS REDEFINES WS-NAME-WORK.
011700     05  WS-NAME-CHAR OCCURS 60 TIMES
011800                                      PIC X(01).
011900*-----------------------------------------------------------------
012000* DAY-CELL WORK AREA (RULE R5) - WS-CELL-WORK IS THE RAW 60-BYTE
012100* CELL TEXT, WS-SPACED-TEXT IS THE SAME TEXT AFTER
012200* 1210-BUILD-SPACED-TEXT HAS FORCED A BLANK BETWEEN "IN"/"OUT"
012300* AND AN ADJACENT DIGIT SO THE TOKENIZER IN 1220 SEES SEPARATE
012400* WORDS.  WIDENED TO 90 BYTES SO THE INSERTED BLANKS NEVER
012500* TRUNCATE THE ORIGINAL 60 CHARACTERS OF TEXT.
012600*-----------------------------------------------------------------
012700 01  WS-DAY-CELL-AREA.
012800     05  WS-CELL-WORK                PIC X(60).
012900     05  WS-SPACED-TEXT              PIC X(90).
013000     05  WS-SPACED-PTR               PIC S9(03) COMP.
013100     05  WS-SRC-POS                  PIC S9(03) COMP.
013200     05  WS-DAY-SECONDS-ACCUM        PIC S9(07) COMP.
013300     05  WS-QUARTER-UNITS            PIC S9(05) COMP.
013400     05  FILLER                      PIC X(05).
013500 01  WS-CELL-CHARS REDEFINES WS-CELL-WORK.
013600     05  WS-CELL-CHAR OCCURS 60 TIMES
013700                                      PIC X(01).
013800 01  WS-SPACED-CHARS REDEFINES WS-SPACED-TEXT.
013900     05  WS-SPACED-CHAR OCCURS 90 TIMES
014000                                      PIC X(01).
014100*-----------------------------------------------------------------
014200* TOKEN / TIME-CORRECTION WORK AREA (RULES R3 AND R4) -
014300* WS-TOKEN-TEXT HOLDS ONE WHITESPACE-DELIMITED WORD AT A TIME;
014400* WS-DIGIT-STRING IS THAT SAME TOKEN WITH EVERY NON-DIGIT
014500* CHARACTER STRIPPED OUT, WHICH IS WHAT 1300 ACTUALLY SHAPES
014600* INTO AN HH:MM PAIR.
014700*-----------------------------------------------------------------
014800 01  WS-TOKEN-AREA.
014900     05  WS-TOK-POS                  PIC S9(03) COMP.
015000     05  WS-TOKEN-TEXT               PIC X(20).
015100     05  WS-TOKEN-LEN                PIC S9(03) COMP.
015200     05  WS-TOKEN-TIME-SW            PIC X(01) VALUE 'N'.
015300         88  WS-TOKEN-IS-TIME            VALUE 'Y'.
015400     05  WS-TOKEN-HOUR                PIC 9(02).
015500     05  WS-TOKEN-MINUTE              PIC 9(02).
015600     05  WS-DIGIT-STRING             PIC X(20).
015700     05  WS-DIGIT-LEN                PIC S9(03) COMP.
015800     05  WS-STRIP-POS                PIC S9(03) COMP.
015900     05  WS-ONE-DIGIT-A              PIC 9(01).
016000     05  FILLER                      PIC X(05).
016100 01  WS-TOKEN-CHARS REDEFINES WS-TOKEN-TEXT.
016200     05  WS-TOKEN-CHAR OCCURS 20 TIMES
016300                                      PIC X(01).
016400 01  WS-DIGIT-CHARS REDEFINES WS-DIGIT-STRING.
016500     05  WS-DIGIT-CHAR OCCURS 20 TIMES
016600                                      PIC X(01).
016700*-----------------------------------------------------------------
016800* COLLECTED-TIMES TABLE - UP TO 20 SURVIVING PUNCHES PER CELL,
016900* PAIRED (1ST,2ND) (3RD,4TH) ... PER RULE R5.  WS-START-SECONDS
017000* AND WS-END-SECONDS ARE RE-USED FOR EVERY PAIR RATHER THAN
017100* KEPT AS A TABLE, SINCE ONLY ONE PAIR IS EVER SUMMED AT A TIME.
017200*-----------------------------------------------------------------
017300 01  WS-TIME-LIST-AREA.
017400     05  WS-TIME-COUNT               PIC S9(03) COMP.
017500     05  WS-PAIR-IDX                 PIC S9(03) COMP.
017600     05  WS-TIME-ENTRY OCCURS 20 TIMES.
017700         10  WS-TIME-HOUR             PIC 9(02).
017800         10  WS-TIME-MINUTE           PIC 9(02).
017900*        WS-START-SECONDS/WS-END-SECONDS ARE SIZED S9(06) RATHER
018000*        THAN THE S9(07) USED FOR THE DAILY AND WEEKLY SECONDS
018100*        ACCUMULATORS - A SINGLE PUNCH NEVER EXCEEDS 86399
018200*        SECONDS PAST MIDNIGHT, ONLY THE RUNNING WEEKLY TOTAL
018300*        NEEDS THE EXTRA DIGIT.
018400     05  WS-START-SECONDS            PIC S9(06) COMP.
018500     05  WS-END-SECONDS              PIC S9(06) COMP.
018600     05  FILLER                      PIC X(05).
018700*-----------------------------------------------------------------
018800* LINKAGE SECTION - TSLNK BRINGS IN THE SAME ROW-DIRECTORY AND
018900* EMPLOYEE-TABLE COPYBOOKS TSANLYS DECLARES IN WORKING-STORAGE,
019000* SO THE TWO PROGRAMS AGREE ON THE SHAPE OF EVERY CALL PARAMETER
019100* WITHOUT EITHER ONE RESTATING THE LAYOUT.
019200*-----------------------------------------------------------------
019300 LINKAGE SECTION.
019400*-----------------------------------------------------------------
019500     COPY TSLNK.
019600*****************************************************************
019700 PROCEDURE DIVISION USING TS-ROW-COUNT
019800                           TS-ROW-TABLE
019900                           TS-EMPLOYEE-COUNT
020000                           TS-EMPLOYEE-TABLE.
020100*-----------------------------------------------------------------
020200* 0000-MAIN-PROCESSING WALKS THE (NOW ASCENDING-ORDER, PER
020300* CR-6014) ROW DIRECTORY ONE ROW AT A TIME AND RETURNS CONTROL
020400* TO TSANLYS ONCE EVERY ROW HAS BEEN OFFERED TO
020500* 1000-PROCESS-ONE-ROW.  THERE IS NO LOOSE END HERE TO CLOSE -
020600* THIS PROGRAM OPENS NO FILES OF ITS OWN.
020700*-----------------------------------------------------------------
020800 0000-MAIN-PROCESSING.
020900*-----------------------------------------------------------------
021000     MOVE 0 TO TS-EMPLOYEE-COUNT.
021100     PERFORM 1000-PROCESS-ONE-ROW THRU 1000-EXIT
021200         VARYING TS-ROW-IDX FROM 1 BY 1
021300             UNTIL TS-ROW-IDX > TS-ROW-COUNT.
021400     GOBACK.
021500*-----------------------------------------------------------------
021600* 1000-PROCESS-ONE-ROW DECIDES WHETHER A ROW BELONGS IN THE
021700* EMPLOYEE TABLE AT ALL (A HEADER ROW OR A COMPLETELY BLANK NAME
021800* CELL DOES NOT), THEN, IF IT DOES, ADDS ONE EMPLOYEE ENTRY AND
021900* RUNS THE HOURS MATH FOR EVERY DAY COLUMN.  A DIRECTORY THAT
022000* ALREADY HOLDS 100 EMPLOYEES SIMPLY STOPS GROWING - THE SAME
022100* "DROP RATHER THAN ABEND" POLICY TSANLYS USES FOR THE ROW
022200* DIRECTORY ITSELF.
022300*-----------------------------------------------------------------
022400 1000-PROCESS-ONE-ROW.
022500*-----------------------------------------------------------------
022600     PERFORM 1100-CLEAN-EMPLOYEE-NAME THRU 1100-EXIT.
022700     IF WS-SKIP-THIS-ROW
022800         GO TO 1000-EXIT
022900     END-IF.
023000     IF TS-EMPLOYEE-COUNT >= 100
023100         GO TO 1000-EXIT
023200     END-IF.
023300     ADD 1 TO TS-EMPLOYEE-COUNT.
023400     SET TS-EMP-IDX TO TS-EMPLOYEE-COUNT.
023500*        TS-EMP-ROW-SEQ CARRIES THE ORIGINAL ROW NUMBER FORWARD
023600*        SO 5300-SORT-AND-WRITE-WEEKLY-TOTALS BACK IN TSANLYS
023700*        HAS A STABLE TIE-BREAK KEY (CR-4402) EVEN AFTER THE
023800*        WEEKLY-TOTALS SORT REORDERS EVERYTHING ELSE.
023900     MOVE TS-ROW-NUMBER (TS-ROW-IDX)
024000         TO TS-EMP-ROW-SEQ (TS-EMP-IDX).
024100     MOVE WS-CLEAN-NAME TO TS-EMP-NAME (TS-EMP-IDX).
024200     MOVE 0 TO TS-EMP-WEEKLY-SECONDS (TS-EMP-IDX).
024300     MOVE 0 TO TS-EMP-WEEKLY-HOURS (TS-EMP-IDX).
024400     PERFORM 1200-CALCULATE-ONE-DAY THRU 1200-EXIT
024500         VARYING TS-ROW-COL-IDX FROM 2 BY 1
024600             UNTIL TS-ROW-COL-IDX > 20.
024700     PERFORM 1900-ROUND-WEEKLY-TOTAL.
024800 1000-EXIT.
024900     EXIT.
025000*-----------------------------------------------------------------
025100* 1100-CLEAN-EMPLOYEE-NAME (RULE R2) - BLANKS OUT EVERY STANDALONE
025200* "IN" IN THE NAME CELL, TRIMS THE RESULT, THEN SCREENS OUT THE
025300* TIMESHEET'S OWN COLUMN HEADINGS (DATE/DAY/IN/OUT).  A NAME
025400* CELL THAT IS ALL BLANKS AFTER TRIMMING IS ALSO SCREENED OUT -
025500* THAT IS AN UNUSED ROW ON THE GRID, NOT AN EMPLOYEE.
025600*-----------------------------------------------------------------
025700 1100-CLEAN-EMPLOYEE-NAME.
025800*-----------------------------------------------------------------
025900     MOVE 'N' TO WS-SKIP-ROW-SW.
026000     MOVE TS-ROW-CELL-TEXT (TS-ROW-IDX, 1) TO WS-NAME-WORK.
026100     PERFORM 1110-SCREEN-ONE-POSITION THRU 1110-EXIT
026200         VARYING WS-NAME-POS FROM 1 BY 1
026300             UNTIL WS-NAME-POS > 59.
026400     PERFORM 1121-BUMP-FIRST-POS
026500         VARYING WS-FIRST-POS FROM 1 BY 1
026600             UNTIL WS-FIRST-POS > 60
026700                OR WS-NAME-CHAR (WS-FIRST-POS) NOT = SPACE.
026800     IF WS-FIRST-POS > 60
026900         MOVE 'Y' TO WS-SKIP-ROW-SW
027000         GO TO 1100-EXIT
027100     END-IF.
027200     PERFORM 1122-BUMP-LAST-POS
027300         VARYING WS-LAST-POS FROM 60 BY -1
027400             UNTIL WS-LAST-POS < 1
027500                OR WS-NAME-CHAR (WS-LAST-POS) NOT = SPACE.
027600     MOVE SPACES TO WS-CLEAN-NAME.
027700     COMPUTE WS-CLEAN-LEN = WS-LAST-POS - WS-FIRST-POS + 1.
027800     MOVE WS-NAME-WORK (WS-FIRST-POS : WS-CLEAN-LEN)
027900         TO WS-CLEAN-NAME.
028000     MOVE WS-CLEAN-NAME TO WS-CLEAN-NAME-UPPER.
028100     INSPECT WS-CLEAN-NAME-UPPER
028200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
028300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
028400     IF WS-CLEAN-NAME-UPPER = 'DATE'
028500        OR WS-CLEAN-NAME-UPPER = 'DAY'
028600        OR WS-CLEAN-NAME-UPPER = 'IN'
028700        OR WS-CLEAN-NAME-UPPER = 'OUT'
028800         MOVE 'Y' TO WS-SKIP-ROW-SW
028900     END-IF.
029000 1100-EXIT.
029100     EXIT.
029200*-----------------------------------------------------------------
029300* 1110-SCREEN-ONE-POSITION BLANKS A STANDALONE "IN" AT
029400* WS-NAME-POS.  "STANDALONE" MEANS THE CHARACTER BEFORE (IF ANY)
029500* AND THE CHARACTER AFTER (IF ANY) ARE NEITHER LETTERS NOR
029600* DIGITS - SO "LINDA" AND "IN9" ARE LEFT ALONE BUT
029700* "JOHN IN SMITH" LOSES THE MIDDLE WORD.  THIS EXISTS BECAUSE
029800* THE OCR VENDOR'S OWN "IN" COLUMN HEADING SOMETIMES BLEEDS
029900* INTO THE ADJACENT NAME CELL ON A CROOKED SCAN.
030000*-----------------------------------------------------------------
030100 1110-SCREEN-ONE-POSITION.
030200*-----------------------------------------------------------------
030300     IF WS-NAME-CHAR (WS-NAME-POS) NOT = 'I'
030400         GO TO 1110-EXIT
030500     END-IF.
030600     IF WS-NAME-CHAR (WS-NAME-POS + 1) NOT = 'N'
030700         GO TO 1110-EXIT
030800     END-IF.
030900     IF WS-NAME-POS > 1
031000         IF WS-NAME-CHAR (WS-NAME-POS - 1) ALPHA-CLASS
031100             GO TO 1110-EXIT
031200         END-IF
031300         IF WS-NAME-CHAR (WS-NAME-POS - 1) DIGIT-CLASS
031400             GO TO 1110-EXIT
031500         END-IF
031600     END-IF.
031700     IF WS-NAME-POS < 59
031800         IF WS-NAME-CHAR (WS-NAME-POS + 2) ALPHA-CLASS
031900             GO TO 1110-EXIT
032000         END-IF
032100         IF WS-NAME-CHAR (WS-NAME-POS + 2) DIGIT-CLASS
032200             GO TO 1110-EXIT
032300         END-IF
032400     END-IF.
032500     MOVE SPACE TO WS-NAME-CHAR (WS-NAME-POS).
032600     MOVE SPACE TO WS-NAME-CHAR (WS-NAME-POS + 1).
032700 1110-EXIT.
032800     EXIT.
032900*-----------------------------------------------------------------
033000* 1121-BUMP-FIRST-POS / 1122-BUMP-LAST-POS ARE THE VARYING
033100* CLAUSE'S OWN LOOP BODIES - THE TEST IS ENTIRELY IN THE UNTIL
033200* CONDITION BACK IN 1100, SO THE BODY HAS NOTHING LEFT TO DO.
033300*-----------------------------------------------------------------
033400*    1121 WALKS FORWARD LOOKING FOR THE FIRST NON-BLANK
033500*    CHARACTER; 1122 WALKS BACKWARD LOOKING FOR THE LAST ONE.
033600*    BOTH LOOP BODIES ARE EMPTY BECAUSE THE VARYING CLAUSE'S OWN
033700*    UNTIL CONDITION DOES ALL THE TESTING.
033800 1121-BUMP-FIRST-POS.
033900*-----------------------------------------------------------------
034000     CONTINUE.
034100*-----------------------------------------------------------------
034200 1122-BUMP-LAST-POS.
034300*-----------------------------------------------------------------
034400     CONTINUE.
034500*-----------------------------------------------------------------
034600* 1200-CALCULATE-ONE-DAY (RULES R5 AND R6) - ONE PASS FOR THE
034700* CELL AT (TS-ROW-IDX, TS-ROW-COL-IDX).  A COLUMN WITH NO CELL AT
034800* ALL IS LEFT OFF THE DAILY BREAKDOWN ENTIRELY (CR-5091) - THE
034900* DAY-USED SWITCH IS WHAT TSANLYS'S 5410-WRITE-ONE-DAY-LINE
035000* TESTS TO DECIDE WHETHER TO PRINT A LINE AT ALL.
035100*-----------------------------------------------------------------
035200 1200-CALCULATE-ONE-DAY.
035300*-----------------------------------------------------------------
035400     MOVE 0   TO TS-EMP-DAY-SECONDS (TS-EMP-IDX, TS-ROW-COL-IDX).
035500     MOVE 0   TO TS-EMP-DAY-HOURS   (TS-EMP-IDX, TS-ROW-COL-IDX).
035600     MOVE 'N' TO TS-EMP-DAY-USED    (TS-EMP-IDX, TS-ROW-COL-IDX).
035700     IF NOT TS-ROW-CELL-PRESENT (TS-ROW-IDX, TS-ROW-COL-IDX)
035800         GO TO 1200-EXIT
035900     END-IF.
036000     MOVE 'Y' TO TS-EMP-DAY-USED (TS-EMP-IDX, TS-ROW-COL-IDX).
036100     PERFORM 1210-BUILD-SPACED-TEXT.
036200     PERFORM 1220-EXTRACT-TIMES-FROM-CELL.
036300     PERFORM 1230-PAIR-AND-SUM-TIMES.
036400     MOVE WS-DAY-SECONDS-ACCUM
036500         TO TS-EMP-DAY-SECONDS (TS-EMP-IDX, TS-ROW-COL-IDX).
036600     ADD WS-DAY-SECONDS-ACCUM
036700         TO TS-EMP-WEEKLY-SECONDS (TS-EMP-IDX).
036800*        QUARTER-HOUR ROUNDING IS DONE IN INTEGER "QUARTER
036900*        UNITS" RATHER THAN ON THE DECIMAL HOURS FIELD, SO THE
037000*        ROUNDED RESULT NEVER DEPENDS ON HOW COBOL ROUNDS A
037100*        REPEATING DECIMAL.
037200     COMPUTE WS-QUARTER-UNITS ROUNDED =
037300         WS-DAY-SECONDS-ACCUM / 3600 * 4.
037400     COMPUTE TS-EMP-DAY-HOURS (TS-EMP-IDX, TS-ROW-COL-IDX) =
037500         WS-QUARTER-UNITS / 4.
037600 1200-EXIT.
037700     EXIT.
037800*-----------------------------------------------------------------
037900* 1210-BUILD-SPACED-TEXT (RULE R5, STEP 1) - INSERTS A BLANK
038000* BETWEEN "IN" AND A DIGIT THAT FOLLOWS IT WITH NO GAP, AND
038100* BETWEEN A DIGIT AND AN "OUT" THAT FOLLOWS IT WITH NO GAP, SO
038200* THE WHITESPACE SPLIT IN 1220 SEES TWO TOKENS INSTEAD OF ONE.
038300* THE ORIGINAL 07/30/92 FIX WAS FOR "IN9:00"; "9:00OUT" TURNED
038400* UP JUST AS OFTEN ONCE THE SAME CELL WAS LOOKED AT CLOSELY.
038500*-----------------------------------------------------------------
038600 1210-BUILD-SPACED-TEXT.
038700*-----------------------------------------------------------------
038800     MOVE TS-ROW-CELL-TEXT (TS-ROW-IDX, TS-ROW-COL-IDX)
038900         TO WS-CELL-WORK.
039000     MOVE SPACES TO WS-SPACED-TEXT.
039100     MOVE 1 TO WS-SPACED-PTR.
039200     PERFORM 1211-COPY-ONE-SOURCE-CHAR THRU 1211-EXIT
039300         VARYING WS-SRC-POS FROM 1 BY 1
039400             UNTIL WS-SRC-POS > 60.
039500*-----------------------------------------------------------------
039600* 1211-COPY-ONE-SOURCE-CHAR COPIES ONE CHARACTER OF THE RAW
039700* CELL TEXT TO THE SPACED-OUT COPY, INSERTING AN EXTRA BLANK
039800* WHEN THE CHARACTER STARTS AN "IN" IMMEDIATELY FOLLOWED BY A
039900* DIGIT, OR IS A DIGIT IMMEDIATELY FOLLOWED BY "OUT".  ONLY ONE
040000* OF THE TWO INSERTIONS CAN FIRE PER CHARACTER, SINCE "IN" AND
040100* A DIGIT CANNOT BOTH START AT THE SAME POSITION.
040200*-----------------------------------------------------------------
040300 1211-COPY-ONE-SOURCE-CHAR.
040400*-----------------------------------------------------------------
040500     IF WS-CELL-CHAR (WS-SRC-POS) NOT = 'I'
040600         GO TO 1211-TRY-OUT
040700     END-IF.
040800     IF WS-SRC-POS > 58
040900         GO TO 1211-TRY-OUT
041000     END-IF.
041100     IF WS-CELL-CHAR (WS-SRC-POS + 1) NOT = 'N'
041200         GO TO 1211-TRY-OUT
041300     END-IF.
041400     IF WS-CELL-CHAR (WS-SRC-POS + 2) NOT DIGIT-CLASS
041500         GO TO 1211-TRY-OUT
041600     END-IF.
041700     STRING 'IN ' DELIMITED BY SIZE
041800         INTO WS-SPACED-TEXT WITH POINTER WS-SPACED-PTR
041900     END-STRING.
042000     ADD 1 TO WS-SRC-POS.
042100     GO TO 1211-EXIT.
042200 1211-TRY-OUT.
042300*        "OUT" ITSELF IS COPIED CHARACTER BY CHARACTER LIKE ANY
042400*        OTHER TEXT ONCE THE LEADING DIGIT HAS BEEN GIVEN ITS
042500*        TRAILING BLANK - ONLY THE DIGIT NEEDS SPECIAL HANDLING
042600*        HERE.
042700     IF WS-CELL-CHAR (WS-SRC-POS) NOT DIGIT-CLASS
042800         GO TO 1211-COPY-PLAIN
042900     END-IF.
043000     IF WS-SRC-POS > 57
043100         GO TO 1211-COPY-PLAIN
043200     END-IF.
043300     IF WS-CELL-CHAR (WS-SRC-POS + 1) NOT = 'O'
043400         GO TO 1211-COPY-PLAIN
043500     END-IF.
043600     IF WS-CELL-CHAR (WS-SRC-POS + 2) NOT = 'U'
043700         GO TO 1211-COPY-PLAIN
043800     END-IF.
043900     IF WS-CELL-CHAR (WS-SRC-POS + 3) NOT = 'T'
044000         GO TO 1211-COPY-PLAIN
044100     END-IF.
044200     STRING WS-CELL-CHAR (WS-SRC-POS) DELIMITED BY SIZE
044300            ' '                       DELIMITED BY SIZE
044400         INTO WS-SPACED-TEXT WITH POINTER WS-SPACED-PTR
044500     END-STRING.
044600     GO TO 1211-EXIT.
044700 1211-COPY-PLAIN.
044800     STRING WS-CELL-CHAR (WS-SRC-POS) DELIMITED BY SIZE
044900         INTO WS-SPACED-TEXT WITH POINTER WS-SPACED-PTR
045000     END-STRING.
045100 1211-EXIT.
045200     EXIT.
045300*-----------------------------------------------------------------
045400* 1220-EXTRACT-TIMES-FROM-CELL (RULE R5, STEP 2) - SPLITS THE
045500* SPACED TEXT ON WHITESPACE AND KEEPS EVERY TOKEN THAT SURVIVES
045600* RULES R3/R4, IN ORDER OF APPEARANCE.  A CELL WITH MORE THAN
045700* WS-MAX-TIME-ENTRIES SURVIVING PUNCHES SIMPLY STOPS COLLECTING
045800* ONCE THE TABLE IS FULL - NO 20-PUNCH CELL HAS EVER SHOWN UP ON
045900* A REAL TIMESHEET, BUT THE CHECK COSTS NOTHING TO KEEP.
046000*-----------------------------------------------------------------
046100 1220-EXTRACT-TIMES-FROM-CELL.
046200*-----------------------------------------------------------------
046300     MOVE 0 TO WS-TIME-COUNT.
046400     MOVE 1 TO WS-TOK-POS.
046500     PERFORM 1221-EXTRACT-ONE-TOKEN THRU 1221-EXIT
046600         UNTIL WS-TOK-POS > 90.
046700*-----------------------------------------------------------------
046800* 1221-EXTRACT-ONE-TOKEN SKIPS LEADING BLANKS, COLLECTS ONE
046900* WHITESPACE-DELIMITED WORD, HANDS IT TO 1300 FOR SHAPING, AND
047000* KEEPS IT ONLY IF 1300 DECIDED IT REALLY WAS A TIME PUNCH.
047100*-----------------------------------------------------------------
047200 1221-EXTRACT-ONE-TOKEN.
047300*-----------------------------------------------------------------
047400     PERFORM 1222-SKIP-TOKEN-SPACES THRU 1222-EXIT.
047500     IF WS-TOK-POS > 90
047600         GO TO 1221-EXIT
047700     END-IF.
047800     MOVE SPACES TO WS-TOKEN-TEXT.
047900     MOVE 0 TO WS-TOKEN-LEN.
048000     PERFORM 1223-COLLECT-TOKEN-CHAR
048100         UNTIL WS-TOK-POS > 90
048200            OR WS-SPACED-CHAR (WS-TOK-POS) = SPACE.
048300     PERFORM 1300-CORRECT-AND-CHECK-TOKEN THRU 1300-EXIT.
048400     IF WS-TOKEN-IS-TIME AND WS-TIME-COUNT < WS-MAX-TIME-ENTRIES
048500         ADD 1 TO WS-TIME-COUNT
048600         MOVE WS-TOKEN-HOUR   TO WS-TIME-HOUR   (WS-TIME-COUNT)
048700         MOVE WS-TOKEN-MINUTE TO WS-TIME-MINUTE (WS-TIME-COUNT)
048800     END-IF.
048900 1221-EXIT.
049000     EXIT.
049100*-----------------------------------------------------------------
049200* 1222-SKIP-TOKEN-SPACES ADVANCES WS-TOK-POS PAST ANY RUN OF
049300* BLANKS SO 1221 STARTS COLLECTING RIGHT AT THE NEXT WORD.
049400*-----------------------------------------------------------------
049500 1222-SKIP-TOKEN-SPACES.
049600*-----------------------------------------------------------------
049700     IF WS-TOK-POS > 90
049800         GO TO 1222-EXIT
049900     END-IF.
050000     IF WS-SPACED-CHAR (WS-TOK-POS) NOT = SPACE
050100         GO TO 1222-EXIT
050200     END-IF.
050300     ADD 1 TO WS-TOK-POS.
050400     GO TO 1222-SKIP-TOKEN-SPACES.
050500 1222-EXIT.
050600     EXIT.
050700*-----------------------------------------------------------------
050800* 1223-COLLECT-TOKEN-CHAR APPENDS ONE CHARACTER TO WS-TOKEN-TEXT.
050900* A TOKEN LONGER THAN WS-MAX-TOKEN-LEN CHARACTERS SIMPLY STOPS
051000* BEING COPIED (IT IS ALREADY TOO LONG TO BE A VALID PUNCH AND
051100* WILL FAIL 1300'S SHAPE TEST REGARDLESS), BUT WS-TOKEN-LEN
051200* KEEPS COUNTING SO 1300 CAN STILL TELL HOW LONG IT REALLY WAS.
051300*-----------------------------------------------------------------
051400 1223-COLLECT-TOKEN-CHAR.
051500*-----------------------------------------------------------------
051600     ADD 1 TO WS-TOKEN-LEN.
051700     IF WS-TOKEN-LEN NOT > WS-MAX-TOKEN-LEN
051800         MOVE WS-SPACED-CHAR (WS-TOK-POS)
051900             TO WS-TOKEN-CHAR (WS-TOKEN-LEN)
052000     END-IF.
052100     ADD 1 TO WS-TOK-POS.
052200*-----------------------------------------------------------------
052300* 1230-PAIR-AND-SUM-TIMES (RULE R5, STEPS 3-5) - PAIRS THE
052400* SURVIVING PUNCHES (1ST,2ND) (3RD,4TH) ..., DROPS AN UNPAIRED
052500* TRAILING PUNCH, AND WRAPS PM PUNCHES THAT LOOK EARLIER THAN
052600* THEIR IN TIME.
052700*-----------------------------------------------------------------
052800 1230-PAIR-AND-SUM-TIMES.
052900*-----------------------------------------------------------------
053000     MOVE 0 TO WS-DAY-SECONDS-ACCUM.
053100     PERFORM 1231-SUM-ONE-PAIR THRU 1231-EXIT
053200         VARYING WS-PAIR-IDX FROM 1 BY 2
053300             UNTIL WS-PAIR-IDX + 1 > WS-TIME-COUNT.
053400*-----------------------------------------------------------------
053500* 1231-SUM-ONE-PAIR VALIDATES BOTH PUNCHES OF ONE IN/OUT PAIR
053600* (AN HOUR OVER 23 OR A MINUTE OVER 59 MEANS THE OCR SCRUB IN
053700* 1300 STILL COULD NOT MAKE SENSE OF THE PUNCH, SO THE PAIR IS
053800* SIMPLY SKIPPED RATHER THAN ADDING GARBAGE SECONDS), THEN ADDS
053900* THE ELAPSED SECONDS TO THE RUNNING DAILY TOTAL.
054000*-----------------------------------------------------------------
054100 1231-SUM-ONE-PAIR.
054200*-----------------------------------------------------------------
054300     IF WS-TIME-HOUR (WS-PAIR-IDX) > 23
054400         GO TO 1231-EXIT
054500     END-IF.
054600     IF WS-TIME-MINUTE (WS-PAIR-IDX) > 59
054700         GO TO 1231-EXIT
054800     END-IF.
054900     IF WS-TIME-HOUR (WS-PAIR-IDX + 1) > 23
055000         GO TO 1231-EXIT
055100     END-IF.
055200     IF WS-TIME-MINUTE (WS-PAIR-IDX + 1) > 59
055300         GO TO 1231-EXIT
055400     END-IF.
055500     COMPUTE WS-START-SECONDS =
055600         WS-TIME-HOUR (WS-PAIR-IDX) * 3600
055700             + WS-TIME-MINUTE (WS-PAIR-IDX) * 60.
055800     COMPUTE WS-END-SECONDS =
055900         WS-TIME-HOUR (WS-PAIR-IDX + 1) * 3600
056000             + WS-TIME-MINUTE (WS-PAIR-IDX + 1) * 60.
056100*        RQ-3312 - AN "OUT" TIME THAT READS EARLIER THAN OR
056200*        EQUAL TO ITS "IN" TIME IS TREATED AS AN AFTERNOON SHIFT
056300*        THAT CROSSED NOON ON A 12-HOUR-STYLE PUNCH, NOT A
056400*        MIDNIGHT-CROSSING SHIFT - THIS SHOP HAS NO OVERNIGHT
056500*        SHIFTS ON THE TIMESHEET FORM THIS SCAN COVERS.
056600     IF WS-END-SECONDS NOT > WS-START-SECONDS
056700         ADD 43200 TO WS-END-SECONDS                              RQ-3312 
056800     END-IF.
056900     COMPUTE WS-DAY-SECONDS-ACCUM =
057000         WS-DAY-SECONDS-ACCUM + WS-END-SECONDS - WS-START-SECONDS.
057100 1231-EXIT.
057200     EXIT.
057300*-----------------------------------------------------------------
057400* 1300-CORRECT-AND-CHECK-TOKEN (RULES R3 AND R4) - SCRUBS THE OCR
057500* MISREADS, PULLS OUT THE DIGITS, AND SHAPES THEM INTO H:MM OR
057600* HH:MM.  A TOKEN WITH FEWER THAN THREE DIGITS ONLY COUNTS IF IT
057700* ALREADY HAD THE RIGHT SHAPE AFTER THE CHARACTER SCRUB.
057800*-----------------------------------------------------------------
057900 1300-CORRECT-AND-CHECK-TOKEN.
058000*-----------------------------------------------------------------
058100     MOVE 'N' TO WS-TOKEN-TIME-SW.
058200*        CR-2210 - "!", CAPITAL "I", LOWERCASE "l" AND "|" ARE
058300*        ALL MISREAD "1"S ON THIS VENDOR'S SCANNER; "O"/"o" ARE
058400*        MISREAD "0"S; AND A COLON CAN COME BACK AS "%", ";",
058500*        OR ".".  NONE OF THIS IS FIXED ON THE VENDOR'S SIDE.
058600     INSPECT WS-TOKEN-TEXT
058700         CONVERTING '!Il|Oo%;,.' TO '111100::::'.                 CR-2210 
058800     MOVE SPACES TO WS-DIGIT-STRING.
058900     MOVE 0 TO WS-DIGIT-LEN.
059000     PERFORM 1310-STRIP-ONE-CHAR THRU 1310-EXIT
059100         VARYING WS-STRIP-POS FROM 1 BY 1
059200             UNTIL WS-STRIP-POS > WS-TOKEN-LEN.
059300     IF WS-DIGIT-LEN >= 4
059400*            FOUR OR MORE DIGITS - TAKE THE FIRST TWO AS THE
059500*            HOUR AND THE NEXT TWO AS THE MINUTE; ANYTHING PAST
059600*            THE FOURTH DIGIT (A STRAY TRAILING DIGIT FROM A
059700*            SMUDGED SCAN) IS IGNORED.
059800         MOVE WS-DIGIT-STRING (1:2) TO WS-TOKEN-HOUR
059900         MOVE WS-DIGIT-STRING (3:2) TO WS-TOKEN-MINUTE
060000         MOVE 'Y' TO WS-TOKEN-TIME-SW
060100     ELSE
060200         IF WS-DIGIT-LEN = 3
060300*                CR-2504 - A SINGLE-DIGIT HOUR RUN TOGETHER WITH
060400*                A TWO-DIGIT MINUTE (E.G. "930" FOR 9:30) USED
060500*                TO BE DROPPED ENTIRELY; IT IS NOW ZERO-FILLED
060600*                THE SAME WAY A HAND-WRITTEN "9:30" WOULD BE.
060700             MOVE WS-DIGIT-STRING (1:1) TO WS-ONE-DIGIT-A
060800             MOVE WS-ONE-DIGIT-A TO WS-TOKEN-HOUR
060900             MOVE WS-DIGIT-STRING (2:2) TO WS-TOKEN-MINUTE        CR-2504 
061000             MOVE 'Y' TO WS-TOKEN-TIME-SW
061100         ELSE
061200             PERFORM 1350-CHECK-TIME-SHAPE THRU 1350-EXIT
061300         END-IF
061400     END-IF.
061500 1300-EXIT.
061600     EXIT.
061700*-----------------------------------------------------------------
061800* 1310-STRIP-ONE-CHAR COPIES ONE CHARACTER OF THE SCRUBBED TOKEN
061900* INTO WS-DIGIT-STRING ONLY IF IT IS A DIGIT; PUNCTUATION AND
062000* ANYTHING ELSE THAT SURVIVED THE CONVERTING ABOVE IS DROPPED
062100* SILENTLY.  A TOKEN WITH MORE THAN WS-MAX-TOKEN-LEN DIGITS
062200* (WHICH SHOULD NEVER HAPPEN GIVEN THE 20-BYTE TOKEN FIELD) IS
062300* TRUNCATED RATHER THAN OVERRUNNING WS-DIGIT-STRING.
062400*-----------------------------------------------------------------
062500 1310-STRIP-ONE-CHAR.
062600*-----------------------------------------------------------------
062700     IF WS-TOKEN-CHAR (WS-STRIP-POS) NOT DIGIT-CLASS
062800         GO TO 1310-EXIT
062900     END-IF.
063000     IF WS-DIGIT-LEN NOT < WS-MAX-TOKEN-LEN
063100         GO TO 1310-EXIT
063200     END-IF.
063300     ADD 1 TO WS-DIGIT-LEN.
063400     MOVE WS-TOKEN-CHAR (WS-STRIP-POS)
063500         TO WS-DIGIT-CHAR (WS-DIGIT-LEN).
063600 1310-EXIT.
063700     EXIT.
063800*-----------------------------------------------------------------
063900* 1350-CHECK-TIME-SHAPE - REACHED ONLY WHEN THE SCRUBBED TOKEN
064000* HAD FEWER THAN THREE DIGITS.  ACCEPTS IT AS A TIME ONLY IF IT
064100* IS ALREADY EXACTLY D:DD OR DD:DD - A BARE ONE- OR TWO-DIGIT
064200* TOKEN WITH NO COLON AT ALL (A STRAY PAGE NUMBER, A CHECK
064300* MARK MISREAD AS A DIGIT) IS NOT A TIME PUNCH AND FALLS
064400* THROUGH TO 1350-EXIT WITH WS-TOKEN-TIME-SW LEFT 'N'.
064500*-----------------------------------------------------------------
064600 1350-CHECK-TIME-SHAPE.
064700*-----------------------------------------------------------------
064800     IF WS-TOKEN-LEN = 4
064900         GO TO 1351-CHECK-H-MM
065000     END-IF.
065100     IF WS-TOKEN-LEN = 5
065200         GO TO 1352-CHECK-HH-MM
065300     END-IF.
065400     GO TO 1350-EXIT.
065500*-----------------------------------------------------------------
065600* 1351-CHECK-H-MM TESTS FOR THE EXACT SHAPE D:DD (ONE DIGIT, A
065700* COLON, TWO DIGITS) - A SINGLE-DIGIT HOUR PUNCH THAT ALREADY
065800* HAD ITS OWN COLON, UNLIKE THE COLON-LESS CASE CR-2504 HANDLES
065900* ABOVE IN 1300.
066000*-----------------------------------------------------------------
066100 1351-CHECK-H-MM.
066200     IF WS-TOKEN-CHAR (1) NOT DIGIT-CLASS
066300         GO TO 1350-EXIT
066400     END-IF.
066500     IF WS-TOKEN-CHAR (2) NOT = ':'
066600         GO TO 1350-EXIT
066700     END-IF.
066800     IF WS-TOKEN-CHAR (3) NOT DIGIT-CLASS
066900         GO TO 1350-EXIT
067000     END-IF.
067100     IF WS-TOKEN-CHAR (4) NOT DIGIT-CLASS
067200         GO TO 1350-EXIT
067300     END-IF.
067400     MOVE WS-TOKEN-CHAR (1) TO WS-ONE-DIGIT-A.
067500     MOVE WS-ONE-DIGIT-A TO WS-TOKEN-HOUR.
067600     MOVE WS-TOKEN-TEXT (3:2) TO WS-TOKEN-MINUTE.
067700     MOVE 'Y' TO WS-TOKEN-TIME-SW.
067800     GO TO 1350-EXIT.
067900*-----------------------------------------------------------------
068000* 1352-CHECK-HH-MM TESTS FOR THE EXACT SHAPE DD:DD - THE
068100* ORDINARY TWO-DIGIT-HOUR PUNCH THAT NEEDED NO CORRECTION AT
068200* ALL BEYOND THE CHARACTER SCRUB BACK IN 1300.
068300*-----------------------------------------------------------------
068400 1352-CHECK-HH-MM.
068500     IF WS-TOKEN-CHAR (1) NOT DIGIT-CLASS
068600         GO TO 1350-EXIT
068700     END-IF.
068800     IF WS-TOKEN-CHAR (2) NOT DIGIT-CLASS
068900         GO TO 1350-EXIT
069000     END-IF.
069100     IF WS-TOKEN-CHAR (3) NOT = ':'
069200         GO TO 1350-EXIT
069300     END-IF.
069400     IF WS-TOKEN-CHAR (4) NOT DIGIT-CLASS
069500         GO TO 1350-EXIT
069600     END-IF.
069700     IF WS-TOKEN-CHAR (5) NOT DIGIT-CLASS
069800         GO TO 1350-EXIT
069900     END-IF.
070000     MOVE WS-TOKEN-TEXT (1:2) TO WS-TOKEN-HOUR.
070100     MOVE WS-TOKEN-TEXT (4:2) TO WS-TOKEN-MINUTE.
070200     MOVE 'Y' TO WS-TOKEN-TIME-SW.
070300 1350-EXIT.
070400     EXIT.
070500*-----------------------------------------------------------------
070600* 1900-ROUND-WEEKLY-TOTAL (RULE R6) - ROUNDED FROM THE RAW WEEKLY
070700* SECONDS, NOT FROM THE SUM OF THE ALREADY-ROUNDED DAYS - SEE THE
070800* 06/22/94 CHANGE-LOG ENTRY ABOVE FOR WHY THAT MATTERS: SUMMING
070900* FIVE ALREADY-ROUNDED DAYS CAN DRIFT THE WEEK BY UP TO A
071000* QUARTER HOUR AGAINST WHAT THE RAW PUNCHES ACTUALLY ADD TO.
071100*-----------------------------------------------------------------
071200 1900-ROUND-WEEKLY-TOTAL.
071300*-----------------------------------------------------------------
071400     COMPUTE WS-QUARTER-UNITS ROUNDED =
071500         TS-EMP-WEEKLY-SECONDS (TS-EMP-IDX) / 3600 * 4.
071600     COMPUTE TS-EMP-WEEKLY-HOURS (TS-EMP-IDX) =
071700         WS-QUARTER-UNITS / 4.
