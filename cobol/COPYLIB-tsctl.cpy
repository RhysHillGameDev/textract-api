000100*---------------------------------------------------------------*
000200* TSCTL    -  PRINT-LINE AND PAGE-CONTROL FIELDS, PLUS THE
000300*             RUN DATE BROKEN OUT OF ACCEPT-FROM-DATE.  SAME
000400*             FIELD NAMES EVERY REPORT PROGRAM IN THIS UNIT
000500*             HAS USED FOR YEARS - LINE-COUNT / PAGE-COUNT /
000600*             LINE-SPACEING (SIC) / LINES-ON-PAGE.
000700*---------------------------------------------------------------*
000800 01  TS-PRINT-CONTROL.
000900     05  LINE-COUNT                   PIC S9(03) COMP VALUE 99.
001000     05  LINES-ON-PAGE                PIC S9(03) COMP VALUE 55.
001100     05  PAGE-COUNT                   PIC S9(03) COMP VALUE 1.
001200     05  LINE-SPACEING                PIC S9(01) COMP VALUE 1.
001300     05  FILLER                       PIC X(05).
001400*---------------------------------------------------------------*
001500*    RUN DATE, PULLED OLD-STYLE VIA ACCEPT FROM DATE (2-DIGIT
001600*    YEAR) - SEE THE 1999 CHANGE LOG ENTRY FOR THE CENTURY FIX.
001700*---------------------------------------------------------------*
001800 01  WS-CURRENT-DATE-DATA.
001900     05  WS-CURRENT-YY                PIC 9(02).
002000     05  WS-CURRENT-MONTH             PIC 9(02).
002100     05  WS-CURRENT-DAY               PIC 9(02).
002200 01  WS-CURRENT-DATE-NUMERIC REDEFINES WS-CURRENT-DATE-DATA
002300                                      PIC 9(06).
002400 01  WS-CURRENT-CENTURY               PIC 9(02) VALUE 20.
002500 01  WS-CURRENT-YEAR-4                PIC 9(04).
