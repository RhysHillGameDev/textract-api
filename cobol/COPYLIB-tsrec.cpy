000100*---------------------------------------------------------------*
000200* TSREC    -  TIMESHEET INPUT RECORD, ONE PHYSICAL LAYOUT SHARED
000300*             BY THE TWO RECORD TYPES THE OCR EXTRACT PRODUCES.
000400*             'T' RECORDS CARRY A FREE-TEXT LINE (MONTH SCAN);
000500*             'C' RECORDS CARRY ONE TABLE CELL (ROW/COL/TEXT).
000600*             FIXED AT 66 BYTES - NO SLACK, THE EXTRACT STEP
000700*             UPSTREAM DOES NOT PAD THIS RECORD.
000800*---------------------------------------------------------------*
000900 01  TS-INFILE-RECORD.
001000     05  TS-REC-TYPE                 PIC X(01).
001100         88  TS-REC-IS-TEXT-LINE          VALUE 'T'.
001200         88  TS-REC-IS-CELL                VALUE 'C'.
001300     05  TS-ROW-INDEX                PIC 9(03).
001400     05  TS-COL-INDEX                PIC 9(02).
001500     05  TS-DATA-TEXT                PIC X(60).
001600*---------------------------------------------------------------*
001700*    ALTERNATE VIEW OF TS-DATA-TEXT WHEN TS-REC-TYPE IS 'T' -
001800*    SAME OFFSET, KEPT SO THE MONTH-SCAN CODE CAN REFER TO
001900*    "THE LINE" RATHER THAN "THE CELL".
002000*---------------------------------------------------------------*
002100     05  TS-LINE-TEXT REDEFINES TS-DATA-TEXT
002200                                      PIC X(60).
