000100*---------------------------------------------------------------*
000200* TSLNK    -  PARAMETER LIST SHARED BY TSANLYS (CALLER) AND
000300*             TSHOURS (CALLED).  SAME SHAPE IN WORKING-STORAGE
000400*             OF THE CALLER AND IN LINKAGE OF THE CALLED
000500*             PROGRAM, SO NEITHER SIDE OF THE CALL CAN DRIFT
000600*             OUT OF STEP WITH THE OTHER.
000700*---------------------------------------------------------------*
000800     COPY TSROW.
000900     COPY TSEMP.
