000100*---------------------------------------------------------------*
000200* TSEMP    -  IN-MEMORY EMPLOYEE TABLE BUILT FROM THE CELL
000300*             TABLE.  ONE ENTRY PER DISTINCT TABLE ROW THAT
000400*             SURVIVES THE HEADER-ROW / BLANK-NAME SCREEN IN
000500*             TSHOURS.  INDEX BY COLUMN NUMBER FOR THE DAILY
000600*             SECONDS/HOURS ARRAYS - COLUMN 1 (THE NAME COLUMN)
000700*             IS CARRIED BUT NEVER ACCUMULATED INTO.
000800*---------------------------------------------------------------*
000900 01  TS-EMPLOYEE-TABLE.
001000     05  TS-EMPLOYEE-ENTRY OCCURS 100 TIMES
001100                           INDEXED BY TS-EMP-IDX.
001200         10  TS-EMP-ROW-SEQ           PIC S9(03) COMP.
001300         10  TS-EMP-NAME              PIC X(30).
001400         10  TS-EMP-DAY-USED OCCURS 20 TIMES
001500                           PIC X(01).
001600             88  TS-DAY-HAD-CELL          VALUE 'Y'.
001700         10  TS-EMP-DAY-SECONDS OCCURS 20 TIMES
001800                           PIC S9(07) COMP.
001900         10  TS-EMP-DAY-HOURS OCCURS 20 TIMES
002000                           PIC S9(03)V99.
002100         10  TS-EMP-WEEKLY-SECONDS    PIC S9(07) COMP.
002200         10  TS-EMP-WEEKLY-HOURS      PIC S9(03)V99.
002300         10  TS-EMP-TOP-PERFORMER-SW  PIC X(01) VALUE 'N'.
002400             88  TS-EMP-IS-TOP-PERFORMER  VALUE 'Y'.
002500         10  FILLER                   PIC X(05).
002600*---------------------------------------------------------------*
002700 01  TS-EMPLOYEE-COUNT               PIC S9(03) COMP VALUE ZERO.
