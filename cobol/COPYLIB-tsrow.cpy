000100*---------------------------------------------------------------*
000200* TSROW    -  ONE ENTRY PER DISTINCT TABLE ROW SEEN ON INFILE.
000300*             THE ROW DIRECTORY IS SEARCHED (NOT SUBSCRIPTED
000400*             DIRECTLY BY ROW NUMBER) BECAUSE ROW NUMBERS RUN
000500*             1 THRU 999 BUT AT MOST 100 ARE EVER USED.
000600*             COLUMN 1 OF EACH ROW IS THE EMPLOYEE NAME CELL;
000700*             COLUMNS 2-20 ARE THE DAY CELLS.
000800*---------------------------------------------------------------*
000900 01  TS-ROW-TABLE.
001000     05  TS-ROW-ENTRY OCCURS 100 TIMES
001100                           INDEXED BY TS-ROW-IDX.
001200         10  TS-ROW-NUMBER            PIC 9(03).
001300         10  TS-ROW-CELL OCCURS 20 TIMES
001400                           INDEXED BY TS-ROW-COL-IDX.
001500             15  TS-ROW-CELL-TEXT     PIC X(60).
001600             15  TS-ROW-CELL-SW       PIC X(01) VALUE 'N'.
001700                 88  TS-ROW-CELL-PRESENT  VALUE 'Y'.
001800         10  FILLER                   PIC X(04).
001900*---------------------------------------------------------------*
002000*    FLAT-CHARACTER VIEW OF ONE DIRECTORY ENTRY (CR-6014) - LETS
002100*    2500-SORT-ROW-DIRECTORY IN TSANLYS MOVE A WHOLE ENTRY (ROW
002200*    NUMBER, ALL 20 CELLS, AND THE TRAILING FILLER) IN ONE MOVE
002300*    STATEMENT INSTEAD OF FIELD BY FIELD.  1227 = 3 (ROW NUMBER)
002400*    + 20 * 61 (20 CELLS AT 60 BYTES TEXT + 1 BYTE SWITCH EACH)
002500*    + 4 (FILLER) - MUST STAY IN STEP WITH TS-ROW-ENTRY ABOVE.
002600*---------------------------------------------------------------*
002700 01  TS-ROW-ENTRY-DUMP REDEFINES TS-ROW-TABLE.
002800     05  TS-ROW-ENTRY-FLAT OCCURS 100 TIMES
002900                           PIC X(1227).
003000*---------------------------------------------------------------*
003100 01  TS-ROW-COUNT                     PIC S9(03) COMP VALUE ZERO.
